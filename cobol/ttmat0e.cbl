000010*****************************************************************         
000020* COBOL-QUELLE - FREIGEGEBEN FUER PRODUKTION                              
000030*****************************************************************         
000040 IDENTIFICATION DIVISION.                                                 
000050                                                                          
000060 PROGRAM-ID. TTMAT0M.                                                     
000070                                                                          
000080 AUTHOR. H. STEINER.                                                      
000090                                                                          
000100 INSTALLATION. FACHBEREICH ZEITERFASSUNG.                                 
000110                                                                          
000120 DATE-WRITTEN. 1989-02-20.                                                
000130                                                                          
000140 DATE-COMPILED.                                                           
000150                                                                          
000160 SECURITY. NUR FUER INTERNEN GEBRAUCH.                                    
000170                                                                          
000180*****************************************************************         
000190* Letzte Aenderung :: 2004-06-03                                          
000200* Letzte Version   :: C.01.02                                             
000210* Kurzbeschreibung :: Gruppieren der Ereignisse je Label und              
000220* Kurzbeschreibung :: Zuordnen START zu STOP (Zeitspannen)                
000230* Auftrag          :: ZEITERF-1 ZEITERF-4                                 
000240*                     12345678901234567                                   
000250* Aenderungen (Version und Datum in Variable K-VERSION aendern)           
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!           
000270*---------------------------------------------------------------*         
000280* Vers.  | Datum      | von | Kommentar                         *         
000290*--------|------------|-----|-----------------------------------*         
000300*A.00.00 | 1989-02-20 | hs  | Neuerstellung                               
000310*A.01.00 | 1989-08-04 | hs  | Ueberlappungs-Warnung ergaenzt              
000320*A.01.01 | 1990-01-16 | hs  | Naechster START jetzt echt > (vorher        
000330*                     |     | faelschlich >=)                             
000340*B.00.00 | 1992-05-11 | kl  | Kalenderroutine fuer Tagesnummer neu        
000350*                     |     | (loest Datumsroutine ab)                    
000360*B.00.01 | 1993-10-27 | kl  | Schaltjahr-Grenzfall 29.02. getestet        
000370*C.00.00 | 1998-12-04 | ts  | Jahr-2000: Tagesnummer ab CCYY 0001         
000380*                     |     | gerechnet, keine 2-stellige Jahrzahl        
000390*                     |     | mehr im Vergleich                           
000400*C.00.01 | 1999-03-09 | ts  | Y2K-Nachtest bestaetigt                     
000410*                     |     | liefert korrekte Dauer (kein Ueber-         
000420*                     |     | lauf in C9-DAYSERIAL)                       
000430*C.01.00 | 2001-11-19 | fw  | MAX-TIMESPANS 500 auf 2000 erhoeht          
000440*C.01.01 | 2003-04-08 | fw  | LABEL-Vergleich war zu kurz, behoben        
000450*                     |     | verwechselt (Vergleich war zu kurz)         
000460*C.01.02 | 2004-06-03 | mb  | STOP bedient jetzt mehrere STARTs           
000470*                     |     | (STOP wird nicht mehr verbraucht)           
000480*---------------------------------------------------------------*         
000490*                                                                         
000500* Programmbeschreibung                                                    
000510* --------------------                                                    
000520* Nimmt die vom Modul TTPRS0M gelieferte Ereignistabelle entgegen,        
000530* bildet je LABEL die Reihenfolge des ersten Auftretens und               
000540* ordnet jedem START-Ereignis das naechstliegende passende                
000550* STOP-Ereignis desselben LABEL zu (Zeitspanne). Nicht zugeordnete        
000560* STARTs und Ueberlappungen werden als Hinweis ausgegeben, ohne           
000570* den Lauf abzubrechen.                                                   
000580*                                                                         
000590*****************************************************************         
000600                                                                          
000610 ENVIRONMENT DIVISION.                                                    
000620 CONFIGURATION SECTION.                                                   
000630 SPECIAL-NAMES.                                                           
000640     SWITCH-15 IS ANZEIGE-VERSION                                         
000650         ON STATUS IS SHOW-VERSION                                        
000660     CLASS ZIFFERN IS "0123456789".                                       
000670                                                                          
000680 INPUT-OUTPUT SECTION.                                                    
000690 FILE-CONTROL.                                                            
000700                                                                          
000710 DATA DIVISION.                                                           
000720 FILE SECTION.                                                            
000730                                                                          
000740 WORKING-STORAGE SECTION.                                                 
000750*---------------------------------------------------------------*         
000760* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
000770*---------------------------------------------------------------*         
000780 01          COMP-FELDER.                                                 
000790     05      C4-I1               PIC S9(04) COMP.                         
000800     05      C4-LBL-IDX          PIC S9(04) COMP.                         
000810     05      C4-EVT-IDX          PIC S9(04) COMP.                         
000820     05      C4-SUB-IDX          PIC S9(04) COMP.                         
000830     05      C4-NEXT-IDX         PIC S9(04) COMP.                         
000840     05      C4-MM               PIC S9(04) COMP.                         
000850                                                                          
000860     05      C4-X.                                                        
000870      10                         PIC X VALUE LOW-VALUE.                   
000880      10     C4-X2               PIC X.                                   
000890     05      C4-NUM REDEFINES C4-X                                        
000900                              PIC S9(04) COMP.                            
000910                                                                          
000920     05      C7-DIFF-MIN         PIC S9(07) COMP.                         
000930                                                                          
000940     05      C9-LBL-COUNT        PIC S9(09) COMP VALUE ZERO.              
000950     05      C9-TS-COUNT         PIC S9(09) COMP VALUE ZERO.              
000960     05      C9-UNMATCHED        PIC S9(09) COMP VALUE ZERO.              
000970     05      C9-YM1              PIC S9(09) COMP.                         
000980     05      C9-Q4               PIC S9(09) COMP.                         
000990     05      C9-Q100             PIC S9(09) COMP.                         
001000     05      C9-Q400             PIC S9(09) COMP.                         
001010     05      C9-DAYSERIAL        PIC S9(09) COMP.                         
001020                                                                          
001030     05      C11-MIN-START       PIC S9(11) COMP.                         
001040     05      C11-MIN-STOP        PIC S9(11) COMP.                         
001050     05      C11-MIN-NEXT        PIC S9(11) COMP.                         
001060                                                                          
001070     05      MAX-EVENTS          PIC S9(09) COMP VALUE 2000.              
001080     05      MAX-LABELS          PIC S9(09) COMP VALUE 300.               
001090     05      MAX-TIMESPANS       PIC S9(09) COMP VALUE 2000.              
001100                                                                          
001110*---------------------------------------------------------------*         
001120* Display-Felder: Praefix D                                               
001130*---------------------------------------------------------------*         
001140 01          DISPLAY-FELDER.                                              
001150     05      D-NUM9              PIC  9(09).                              
001160                                                                          
001170*---------------------------------------------------------------*         
001180* Felder mit konstantem Inhalt: Praefix K                                 
001190*---------------------------------------------------------------*         
001200 01          KONSTANTE-FELDER.                                            
001210     05      K-MODUL             PIC X(08) VALUE "TTMAT0M".               
001220     05      K-VERSION           PIC X(08) VALUE "C.01.02 ".              
001230     05      K-ACTION-START      PIC X(08) VALUE "start".                 
001240     05      K-ACTION-STOP       PIC X(08) VALUE "stop".                  
001250                                                                          
001260*---------------------------------------------------------------*         
001270* Conditional-Felder                                                      
001280*---------------------------------------------------------------*         
001290 01          SCHALTER.                                                    
001300     05      PRG-STATUS          PIC 9.                                   
001310          88 PRG-OK                          VALUE ZERO.                  
001320          88 PRG-ABBRUCH                     VALUE 2.                     
001330                                                                          
001340     05      W-STOP-SW           PIC X(01)   VALUE "N".                   
001350          88 W-STOP-FOUND                    VALUE "Y".                   
001360                                                                          
001370     05      W-NEXT-START-SW     PIC X(01)   VALUE "N".                   
001380          88 W-NEXT-START-FOUND               VALUE "Y".                  
001390                                                                          
001400     05      W-LEAP-SW           PIC X(01)   VALUE "N".                   
001410          88 W-IS-LEAP                       VALUE "Y".                   
001420                                                                          
001430*---------------------------------------------------------------*         
001440* weitere Arbeitsfelder                                                   
001450*---------------------------------------------------------------*         
001460 01          WORK-FELDER.                                                 
001470     05      W-DUMMY              PIC X(02).                              
001480 01          ZEILE                PIC X(80) VALUE SPACES.                 
001490                                                                          
001500*---------------------------------------------------------------*         
001510* Label-Tabelle (Reihenfolge des ersten Auftretens)                       
001520*---------------------------------------------------------------*         
001530 01          W-LABEL-TABLE.                                               
001540     05      W-LABEL-OCC          PIC X(40) OCCURS 300 TIMES.             
001550 01          W-CUR-LABEL          PIC X(40).                              
001560                                                                          
001570*---------------------------------------------------------------*         
001580* Zwischenspeicher fuer den gerade betrachteten START                     
001590*---------------------------------------------------------------*         
001600 01          W-START-FELDER.                                              
001610     05      W-START-DATETIME     PIC 9(12).                              
001620     05      W-START-LINENO       PIC 9(06).                              
001630     05      W-STOP-DATETIME      PIC 9(12).                              
001640     05      W-NEXT-START-DTTM    PIC 9(12).                              
001650                                                                          
001660*---------------------------------------------------------------*         
001670* Datum/Zeit-Zerlegung fuer die Tagesnummer-Berechnung                    
001680*---------------------------------------------------------------*         
001690 01          W-DT-WORK            PIC 9(12).                              
001700 01          W-DT-PARTS REDEFINES W-DT-WORK.                              
001710     05      W-DT-CCYY            PIC 9(04).                              
001720     05      W-DT-MM              PIC 9(02).                              
001730     05      W-DT-DD              PIC 9(02).                              
001740     05      W-DT-HH              PIC 9(02).                              
001750     05      W-DT-MI              PIC 9(02).                              
001760                                                                          
001770*---------------------------------------------------------------*         
001780* Kumulierte Tage vor Monatsbeginn (Nicht-Schaltjahr)                     
001790*---------------------------------------------------------------*         
001800 01          W-CUM-DAYS-TABLE.                                            
001810     05      FILLER               PIC 9(03) VALUE 000.                    
001820     05      FILLER               PIC 9(03) VALUE 031.                    
001830     05      FILLER               PIC 9(03) VALUE 059.                    
001840     05      FILLER               PIC 9(03) VALUE 090.                    
001850     05      FILLER               PIC 9(03) VALUE 120.                    
001860     05      FILLER               PIC 9(03) VALUE 151.                    
001870     05      FILLER               PIC 9(03) VALUE 181.                    
001880     05      FILLER               PIC 9(03) VALUE 212.                    
001890     05      FILLER               PIC 9(03) VALUE 243.                    
001900     05      FILLER               PIC 9(03) VALUE 273.                    
001910     05      FILLER               PIC 9(03) VALUE 304.                    
001920     05      FILLER               PIC 9(03) VALUE 334.                    
001930 01          W-CUM-DAYS REDEFINES W-CUM-DAYS-TABLE.                       
001940     05      W-CUM-DAYS-OCC       PIC 9(03) OCCURS 12 TIMES.              
001950                                                                          
001960*---------------------------------------------------------------*         
001970* Ausgabe der formatierten Datum/Zeit fuer Hinweistexte                   
001980*---------------------------------------------------------------*         
001990 01          W-DT-DISPLAY.                                                
002000     05      W-DTD-CCYY           PIC 9(04).                              
002010     05      FILLER               PIC X      VALUE "-".                   
002020     05      W-DTD-MM             PIC 9(02).                              
002030     05      FILLER               PIC X      VALUE "-".                   
002040     05      W-DTD-DD             PIC 9(02).                              
002050     05      FILLER               PIC X      VALUE SPACE.                 
002060     05      W-DTD-HH             PIC 9(02).                              
002070     05      FILLER               PIC X      VALUE ":".                   
002080     05      W-DTD-MI             PIC 9(02).                              
002090                                                                          
002100 LINKAGE SECTION.                                                         
002110*-->    Uebergabe aus Hauptprogramm                                       
002120 01     LINK-REC.                                                         
002130    05  LINK-HDR.                                                         
002140        10 LINK-RC              PIC S9(04) COMP.                          
002150    05  LINK-INPUT-DATA.                                                  
002160        10 LINK-EVENT-COUNT     PIC S9(09) COMP.                          
002170        10 LINK-EVENT-TABLE OCCURS 2000 TIMES                             
002180                            INDEXED BY LINK-EVT-IDX.                      
002190           15 LINK-EVT-DATETIME PIC 9(12).                                
002200           15 LINK-EVT-ACTION   PIC X(08).                                
002210           15 LINK-EVT-LABEL    PIC X(40).                                
002220           15 LINK-EVT-LINENO   PIC 9(06).                                
002230    05  LINK-OUTPUT-DATA.                                                 
002240        10 LINK-TS-COUNT        PIC S9(09) COMP.                          
002250        10 LINK-UNMATCHED-COUNT PIC S9(09) COMP.                          
002260        10 LINK-TS-TABLE OCCURS 2000 TIMES                                
002270                            INDEXED BY LINK-TS-IDX.                       
002280           15 LINK-TS-LABEL     PIC X(40).                                
002290           15 LINK-TS-START     PIC 9(12).                                
002300           15 LINK-TS-STOP      PIC 9(12).                                
002310           15 LINK-TS-MINUTES   PIC S9(07).                               
002320                                                                          
002330 PROCEDURE DIVISION USING LINK-REC.                                       
002340******************************************************************        
002350* Steuerungs-Section                                                      
002360******************************************************************        
002370 A100-STEUERUNG SECTION.                                                  
002380 A100-00.                                                                 
002390     IF  SHOW-VERSION                                                     
002400         DISPLAY K-MODUL " VERSION " K-VERSION                            
002410         EXIT PROGRAM                                                     
002420     END-IF                                                               
002430                                                                          
002440     PERFORM B000-VORLAUF THRU B000-99                                    
002450     PERFORM B100-VERARBEITUNG THRU B100-99                               
002460     PERFORM B090-ENDE THRU B090-99                                       
002470     EXIT PROGRAM                                                         
002480     .                                                                    
002490 A100-99.                                                                 
002500     EXIT.                                                                
002510                                                                          
002520******************************************************************        
002530* Vorlauf                                                                 
002540******************************************************************        
002550 B000-VORLAUF SECTION.                                                    
002560 B000-00.                                                                 
002570     PERFORM C000-INIT THRU C000-99                                       
002580     .                                                                    
002590 B000-99.                                                                 
002600     EXIT.                                                                
002610                                                                          
002620******************************************************************        
002630* Ende                                                                    
002640******************************************************************        
002650 B090-ENDE SECTION.                                                       
002660 B090-00.                                                                 
002670     MOVE C9-TS-COUNT           TO LINK-TS-COUNT                          
002680     MOVE C9-UNMATCHED          TO LINK-UNMATCHED-COUNT                   
002690     MOVE ZERO                  TO LINK-RC                                
002700     .                                                                    
002710 B090-99.                                                                 
002720     EXIT.                                                                
002730                                                                          
002740******************************************************************        
002750* Verarbeitung - Gruppieren und Zuordnen                                  
002760******************************************************************        
002770 B100-VERARBEITUNG SECTION.                                               
002780 B100-00.                                                                 
002790     PERFORM C100-GROUP-BY-LABEL THRU C100-99                             
002800     PERFORM C200-MATCH-ALL-LABELS THRU C200-99                           
002810     .                                                                    
002820 B100-99.                                                                 
002830     EXIT.                                                                
002840                                                                          
002850******************************************************************        
002860* Initialisierung                                                         
002870******************************************************************        
002880 C000-INIT SECTION.                                                       
002890 C000-00.                                                                 
002900     MOVE ZERO                  TO C9-LBL-COUNT                           
002910                                    C9-TS-COUNT                           
002920                                    C9-UNMATCHED                          
002930     MOVE ZERO                  TO PRG-STATUS                             
002940     MOVE SPACES                TO ZEILE                                  
002950     MOVE SPACES                TO W-LABEL-TABLE                          
002960     .                                                                    
002970 C000-99.                                                                 
002980     EXIT.                                                                
002990                                                                          
003000******************************************************************        
003010* Labeltabelle in Reihenfolge des ersten Auftretens aufbauen              
003020******************************************************************        
003030 C100-GROUP-BY-LABEL SECTION.                                             
003040 C100-00.                                                                 
003050     PERFORM C110-GROUP-ONE-EVENT THRU C110-99                            
003060         VARYING C4-EVT-IDX FROM 1 BY 1                                   
003070         UNTIL C4-EVT-IDX > LINK-EVENT-COUNT                              
003080     .                                                                    
003090 C100-99.                                                                 
003100     EXIT.                                                                
003110                                                                          
003120 C110-GROUP-ONE-EVENT SECTION.                                            
003130 C110-00.                                                                 
003140     SET LINK-EVT-IDX           TO C4-EVT-IDX                             
003150     MOVE LINK-EVT-LABEL(LINK-EVT-IDX) TO W-CUR-LABEL                     
003160     PERFORM C111-FIND-LABEL THRU C111-99                                 
003170     IF  C4-I1 > C9-LBL-COUNT                                             
003180         IF  C9-LBL-COUNT < MAX-LABELS                                    
003190             ADD 1              TO C9-LBL-COUNT                           
003200             MOVE W-CUR-LABEL   TO W-LABEL-OCC(C9-LBL-COUNT)              
003210         ELSE                                                             
003220             MOVE C9-LBL-COUNT  TO D-NUM9                                 
003230             DISPLAY "TTMAT0M: MAX-LABELS ERREICHT (" D-NUM9              
003240                     ") - LABEL WIRD UEBERSPRUNGEN"                       
003250         END-IF                                                           
003260     END-IF                                                               
003270     .                                                                    
003280 C110-99.                                                                 
003290     EXIT.                                                                
003300                                                                          
003310******************************************************************        
003320* Label in der bisherigen Tabelle suchen (C4-I1 = Fundstelle              
003330* oder C9-LBL-COUNT + 1, wenn nicht gefunden)                             
003340******************************************************************        
003350 C111-FIND-LABEL SECTION.                                                 
003360 C111-00.                                                                 
003370     PERFORM C112-COMPARE-ONE THRU C112-99                                
003380         VARYING C4-I1 FROM 1 BY 1                                        
003390         UNTIL C4-I1 > C9-LBL-COUNT                                       
003400            OR W-LABEL-OCC(C4-I1) = W-CUR-LABEL                           
003410     .                                                                    
003420 C111-99.                                                                 
003430     EXIT.                                                                
003440                                                                          
003450 C112-COMPARE-ONE SECTION.                                                
003460 C112-00.                                                                 
003470     CONTINUE                                                             
003480     .                                                                    
003490 C112-99.                                                                 
003500     EXIT.                                                                
003510                                                                          
003520******************************************************************        
003530* Alle Labels der Reihe nach zuordnen                                     
003540******************************************************************        
003550 C200-MATCH-ALL-LABELS SECTION.                                           
003560 C200-00.                                                                 
003570     PERFORM C210-MATCH-ONE-LABEL THRU C210-99                            
003580         VARYING C4-LBL-IDX FROM 1 BY 1                                   
003590         UNTIL C4-LBL-IDX > C9-LBL-COUNT                                  
003600     .                                                                    
003610 C200-99.                                                                 
003620     EXIT.                                                                
003630                                                                          
003640 C210-MATCH-ONE-LABEL SECTION.                                            
003650 C210-00.                                                                 
003660     MOVE W-LABEL-OCC(C4-LBL-IDX) TO W-CUR-LABEL                          
003670     PERFORM C220-SCAN-STARTS THRU C220-99                                
003680         VARYING C4-EVT-IDX FROM 1 BY 1                                   
003690         UNTIL C4-EVT-IDX > LINK-EVENT-COUNT                              
003700     .                                                                    
003710 C210-99.                                                                 
003720     EXIT.                                                                
003730                                                                          
003740******************************************************************        
003750* Ein Ereignis dieses Labels pruefen: ist es ein START?                   
003760******************************************************************        
003770 C220-SCAN-STARTS SECTION.                                                
003780 C220-00.                                                                 
003790     SET LINK-EVT-IDX           TO C4-EVT-IDX                             
003800     IF  LINK-EVT-LABEL(LINK-EVT-IDX) = W-CUR-LABEL                       
003810         AND LINK-EVT-ACTION(LINK-EVT-IDX) = K-ACTION-START               
003820         MOVE LINK-EVT-DATETIME(LINK-EVT-IDX)                             
003830                                TO W-START-DATETIME                       
003840         MOVE LINK-EVT-LINENO(LINK-EVT-IDX)                               
003850                                TO W-START-LINENO                         
003860         PERFORM C230-FIND-NEXT-STOP THRU C230-99                         
003870         IF  W-STOP-FOUND                                                 
003880             PERFORM C240-FIND-NEXT-START THRU C240-99                    
003890             PERFORM C250-EMIT-TIMESPAN THRU C250-99                      
003900         ELSE                                                             
003910             PERFORM C290-WARN-UNMATCHED THRU C290-99                     
003920         END-IF                                                           
003930     END-IF                                                               
003940     .                                                                    
003950 C220-99.                                                                 
003960     EXIT.                                                                
003970                                                                          
003980******************************************************************        
003990* Naechsten passenden STOP fuer diesen START suchen                       
004000******************************************************************        
004010 C230-FIND-NEXT-STOP SECTION.                                             
004020 C230-00.                                                                 
004030     MOVE "N"                   TO W-STOP-SW                              
004040     COMPUTE C4-NEXT-IDX = C4-EVT-IDX + 1                                 
004050     PERFORM C231-CHECK-STOP-CAND THRU C231-99                            
004060         VARYING C4-SUB-IDX FROM C4-NEXT-IDX BY 1                         
004070         UNTIL C4-SUB-IDX > LINK-EVENT-COUNT                              
004080            OR W-STOP-FOUND                                               
004090     .                                                                    
004100 C230-99.                                                                 
004110     EXIT.                                                                
004120                                                                          
004130 C231-CHECK-STOP-CAND SECTION.                                            
004140 C231-00.                                                                 
004150     SET LINK-EVT-IDX           TO C4-SUB-IDX                             
004160     IF  LINK-EVT-LABEL(LINK-EVT-IDX) = W-CUR-LABEL                       
004170         AND LINK-EVT-LINENO(LINK-EVT-IDX) > W-START-LINENO               
004180         AND LINK-EVT-ACTION(LINK-EVT-IDX) = K-ACTION-STOP                
004190         AND LINK-EVT-DATETIME(LINK-EVT-IDX) >= W-START-DATETIME          
004200         MOVE LINK-EVT-DATETIME(LINK-EVT-IDX)                             
004210                                TO W-STOP-DATETIME                        
004220         SET W-STOP-FOUND       TO TRUE                                   
004230     END-IF                                                               
004240     .                                                                    
004250 C231-99.                                                                 
004260     EXIT.                                                                
004270                                                                          
004280******************************************************************        
004290* Naechsten START fuer Ueberlappungs-Diagnose suchen                      
004300******************************************************************        
004310 C240-FIND-NEXT-START SECTION.                                            
004320 C240-00.                                                                 
004330     MOVE "N"                   TO W-NEXT-START-SW                        
004340     COMPUTE C4-NEXT-IDX = C4-EVT-IDX + 1                                 
004350     PERFORM C241-CHECK-START-CAND THRU C241-99                           
004360         VARYING C4-SUB-IDX FROM C4-NEXT-IDX BY 1                         
004370         UNTIL C4-SUB-IDX > LINK-EVENT-COUNT                              
004380            OR W-NEXT-START-FOUND                                         
004390     IF  W-NEXT-START-FOUND                                               
004400         AND W-STOP-DATETIME > W-NEXT-START-DTTM                          
004410         PERFORM C295-WARN-OVERLAP THRU C295-99                           
004420     END-IF                                                               
004430     .                                                                    
004440 C240-99.                                                                 
004450     EXIT.                                                                
004460                                                                          
004470 C241-CHECK-START-CAND SECTION.                                           
004480 C241-00.                                                                 
004490     SET LINK-EVT-IDX           TO C4-SUB-IDX                             
004500     IF  LINK-EVT-LABEL(LINK-EVT-IDX) = W-CUR-LABEL                       
004510         AND LINK-EVT-LINENO(LINK-EVT-IDX) > W-START-LINENO               
004520         AND LINK-EVT-ACTION(LINK-EVT-IDX) = K-ACTION-START               
004530         AND LINK-EVT-DATETIME(LINK-EVT-IDX) > W-START-DATETIME           
004540         MOVE LINK-EVT-DATETIME(LINK-EVT-IDX)                             
004550                                TO W-NEXT-START-DTTM                      
004560         SET W-NEXT-START-FOUND TO TRUE                                   
004570     END-IF                                                               
004580     .                                                                    
004590 C241-99.                                                                 
004600     EXIT.                                                                
004610                                                                          
004620******************************************************************        
004630* Zeitspanne in die Ausgabetabelle uebernehmen                            
004640******************************************************************        
004650 C250-EMIT-TIMESPAN SECTION.                                              
004660 C250-00.                                                                 
004670     IF  C9-TS-COUNT >= MAX-TIMESPANS                                     
004680         MOVE C9-TS-COUNT       TO D-NUM9                                 
004690         DISPLAY "TTMAT0M: MAX-TIMESPANS ERREICHT (" D-NUM9               
004700                 ") - ZEITSPANNE WIRD UEBERSPRUNGEN"                      
004710     ELSE                                                                 
004720         ADD 1                  TO C9-TS-COUNT                            
004730         SET LINK-TS-IDX        TO C9-TS-COUNT                            
004740         MOVE W-CUR-LABEL       TO LINK-TS-LABEL(LINK-TS-IDX)             
004750         MOVE W-START-DATETIME  TO LINK-TS-START(LINK-TS-IDX)             
004760         MOVE W-STOP-DATETIME   TO LINK-TS-STOP(LINK-TS-IDX)              
004770                                                                          
004780         MOVE W-START-DATETIME  TO W-DT-WORK                              
004790         PERFORM U200-DATETIME-TO-MINUTES THRU U200-99                    
004800         MOVE C9-DAYSERIAL      TO C11-MIN-START                          
004810         COMPUTE C11-MIN-START = (C11-MIN-START * 1440)                   
004820                                + (W-DT-HH * 60) + W-DT-MI                
004830                                                                          
004840         MOVE W-STOP-DATETIME   TO W-DT-WORK                              
004850         PERFORM U200-DATETIME-TO-MINUTES THRU U200-99                    
004860         MOVE C9-DAYSERIAL      TO C11-MIN-STOP                           
004870         COMPUTE C11-MIN-STOP  = (C11-MIN-STOP * 1440)                    
004880                                + (W-DT-HH * 60) + W-DT-MI                
004890                                                                          
004900         COMPUTE C7-DIFF-MIN = C11-MIN-STOP - C11-MIN-START               
004910         MOVE C7-DIFF-MIN       TO LINK-TS-MINUTES(LINK-TS-IDX)           
004920     END-IF                                                               
004930     .                                                                    
004940 C250-99.                                                                 
004950     EXIT.                                                                
004960                                                                          
004970******************************************************************        
004980* Hinweis: STOP fuer diesen START nicht gefunden                          
004990******************************************************************        
005000 C290-WARN-UNMATCHED SECTION.                                             
005010 C290-00.                                                                 
005020     ADD 1                      TO C9-UNMATCHED                           
005030     MOVE W-START-DATETIME      TO W-DT-WORK                              
005040     PERFORM U210-FORMAT-DATETIME THRU U210-99                            
005050     STRING "Stoptime for entry "  DELIMITED BY SIZE,                     
005060            W-CUR-LABEL            DELIMITED BY SPACE,                    
005070            " @ "                  DELIMITED BY SIZE,                     
005080            W-DT-DISPLAY           DELIMITED BY SIZE,                     
005090            " WAS NOT FOUND"       DELIMITED BY SIZE                      
005100         INTO ZEILE                                                       
005110     DISPLAY ZEILE                                                        
005120     MOVE SPACES                TO ZEILE                                  
005130     .                                                                    
005140 C290-99.                                                                 
005150     EXIT.                                                                
005160                                                                          
005170******************************************************************        
005180* Hinweis: STOP liegt hinter dem naechsten START (Ueberlappung)           
005190******************************************************************        
005200 C295-WARN-OVERLAP SECTION.                                               
005210 C295-00.                                                                 
005220     MOVE W-START-DATETIME      TO W-DT-WORK                              
005230     PERFORM U210-FORMAT-DATETIME THRU U210-99                            
005240     STRING "Overlap for entry "   DELIMITED BY SIZE,                     
005250            W-CUR-LABEL            DELIMITED BY SPACE,                    
005260            " @ "                  DELIMITED BY SIZE,                     
005270            W-DT-DISPLAY           DELIMITED BY SIZE,                     
005280            " - STOP LATER THAN NEXT START" DELIMITED BY SIZE             
005290         INTO ZEILE                                                       
005300     DISPLAY ZEILE                                                        
005310     MOVE SPACES                TO ZEILE                                  
005320     .                                                                    
005330 C295-99.                                                                 
005340     EXIT.                                                                
005350                                                                          
005360******************************************************************        
005370* Tagesnummer und Restminuten aus CCYYMMDDHHMM ermitteln                  
005380* (Referenz: Kalenderroutine, umgerechnet auf 01.01.0001)                 
005390******************************************************************        
005400 U200-DATETIME-TO-MINUTES SECTION.                                        
005410 U200-00.                                                                 
005420     PERFORM U100-LEAP-YEAR-CHECK THRU U100-99                            
005430     COMPUTE C9-YM1 = W-DT-CCYY - 1                                       
005440     DIVIDE C9-YM1 BY 4         GIVING C9-Q4                              
005450     DIVIDE C9-YM1 BY 100       GIVING C9-Q100                            
005460     DIVIDE C9-YM1 BY 400       GIVING C9-Q400                            
005470                                                                          
005480     MOVE W-DT-MM               TO C4-MM                                  
005490     COMPUTE C9-DAYSERIAL = (C9-YM1 * 365) + C9-Q4 - C9-Q100              
005500                           + C9-Q400 + W-CUM-DAYS-OCC(C4-MM)              
005510                           + W-DT-DD                                      
005520                                                                          
005530     IF  W-IS-LEAP AND W-DT-MM > 2                                        
005540         ADD 1                  TO C9-DAYSERIAL                           
005550     END-IF                                                               
005560     .                                                                    
005570 U200-99.                                                                 
005580     EXIT.                                                                
005590                                                                          
005600******************************************************************        
005610* Schaltjahrpruefung (Regel: durch 4, nicht durch 100, ausser             
005620* durch 400)                                                              
005630******************************************************************        
005640 U100-LEAP-YEAR-CHECK SECTION.                                            
005650 U100-00.                                                                 
005660     DIVIDE W-DT-CCYY BY 4      GIVING C9-Q4    REMAINDER C4-I1           
005670     MOVE C4-I1                 TO C4-NEXT-IDX                            
005680     DIVIDE W-DT-CCYY BY 100    GIVING C9-Q4    REMAINDER C4-I1           
005690     MOVE C4-I1                 TO C4-SUB-IDX                             
005700     DIVIDE W-DT-CCYY BY 400    GIVING C9-Q4    REMAINDER C4-I1           
005710                                                                          
005720     IF (C4-NEXT-IDX = ZERO AND C4-SUB-IDX NOT = ZERO)                    
005730         OR C4-I1 = ZERO                                                  
005740         SET W-IS-LEAP          TO TRUE                                   
005750     ELSE                                                                 
005760         MOVE "N"               TO W-LEAP-SW                              
005770     END-IF                                                               
005780     .                                                                    
005790 U100-99.                                                                 
005800     EXIT.                                                                
005810                                                                          
005820******************************************************************        
005830* CCYYMMDDHHMM in "CCYY-MM-DD HH:MI" fuer Hinweistexte wandeln            
005840******************************************************************        
005850 U210-FORMAT-DATETIME SECTION.                                            
005860 U210-00.                                                                 
005870     MOVE W-DT-CCYY              TO W-DTD-CCYY                            
005880     MOVE W-DT-MM                TO W-DTD-MM                              
005890     MOVE W-DT-DD                TO W-DTD-DD                              
005900     MOVE W-DT-HH                TO W-DTD-HH                              
005910     MOVE W-DT-MI                TO W-DTD-MI                              
005920     .                                                                    
005930 U210-99.                                                                 
005940     EXIT.                                                                
005950                                                                          
005960 END PROGRAM TTMAT0M.                                                     
