000010*****************************************************************         
000020* COBOL-QUELLE - FREIGEGEBEN FUER PRODUKTION                              
000030*****************************************************************         
000040 IDENTIFICATION DIVISION.                                                 
000050                                                                          
000060 PROGRAM-ID. TTRPT0M.                                                     
000070                                                                          
000080 AUTHOR. R. MEISSNER.                                                     
000090                                                                          
000100 INSTALLATION. FACHBEREICH ZEITERFASSUNG.                                 
000110                                                                          
000120 DATE-WRITTEN. 1989-03-02.                                                
000130                                                                          
000140 DATE-COMPILED.                                                           
000150                                                                          
000160 SECURITY. NUR FUER INTERNEN GEBRAUCH.                                    
000170                                                                          
000180*****************************************************************         
000190* Letzte Aenderung :: 2003-09-17                                          
000200* Letzte Version   :: B.02.01                                             
000210* Kurzbeschreibung :: Zeitspannen-Bericht (Sortierung nach Label,         
000220* Kurzbeschreibung :: Zwischensumme je Label, Gesamtsumme)                
000230* Auftrag          :: ZEITERF-1 ZEITERF-5                                 
000240*                     12345678901234567                                   
000250* Aenderungen (Version und Datum in Variable K-VERSION aendern)           
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!           
000270*---------------------------------------------------------------*         
000280* Vers.  | Datum      | von | Kommentar                         *         
000290*--------|------------|-----|-----------------------------------*         
000300*A.00.00 | 1989-03-02 | rm  | Neuerstellung                               
000310*A.00.01 | 1989-03-29 | rm  | Kopfzeile ergaenzt                          
000320*A.01.00 | 1991-07-08 | hs  | Zwischensumme je LABEL eingefuehrt          
000330*A.01.01 | 1994-02-14 | kl  | Dauer zusaetzlich als Std:Min               
000340*B.00.00 | 1998-12-04 | ts  | Jahr-2000: Datumsfelder 4-stellig           
000350*B.00.01 | 1999-03-09 | ts  | Y2K-Nachtest: keine Aenderung               
000360*                     |     | Datum kommt bereits 4-stellig an            
000370*B.01.00 | 2001-11-19 | fw  | Anzahl uebersprungener Zeilen und           
000380*                     |     | nicht zugeordneter STARTs im Fuss           
000390*B.02.00 | 2003-04-08 | fw  | Ausgabedatei jetzt 132 Zeichen breit        
000400*B.02.01 | 2003-09-17 | mb  | Kopfzeile ueber TOP-OF-FORM neu             
000410*                     |     | ausgeloest                                  
000420*---------------------------------------------------------------*         
000430*                                                                         
000440* Programmbeschreibung                                                    
000450* --------------------                                                    
000460* Erhaelt vom Modul TTMAT0M die Tabelle der ermittelten Zeit-             
000470* spannen (je LABEL gruppiert, nach Beginnzeit sortiert) und              
000480* schreibt daraus den Zeitspannen-Bericht: Kopfzeile, je                  
000490* Zeitspanne eine Detailzeile, je LABEL eine Zwischensumme und am         
000500* Ende eine Gesamtsummenzeile mit den Zaehlern aus TTPRS0M und            
000510* TTMAT0M.                                                                
000520*                                                                         
000530*****************************************************************         
000540                                                                          
000550 ENVIRONMENT DIVISION.                                                    
000560 CONFIGURATION SECTION.                                                   
000570 SPECIAL-NAMES.                                                           
000580     C01 IS TOP-OF-FORM                                                   
000590     SWITCH-15 IS ANZEIGE-VERSION                                         
000600         ON STATUS IS SHOW-VERSION                                        
000610     CLASS ZIFFERN IS "0123456789".                                       
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT BERICHTDATEI ASSIGN TO "RPTOUT"                               
000660         ORGANIZATION IS LINE SEQUENTIAL                                  
000670         FILE STATUS  IS FILE-STATUS.                                     
000680                                                                          
000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710 FD  BERICHTDATEI                                                         
000720     RECORD CONTAINS 132 CHARACTERS                                       
000730     LABEL RECORDS ARE STANDARD.                                          
000740 01  RPT-RECORD                 PIC X(132).                               
000750                                                                          
000760 WORKING-STORAGE SECTION.                                                 
000770*---------------------------------------------------------------*         
000780* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
000790*---------------------------------------------------------------*         
000800 01          COMP-FELDER.                                                 
000810     05      C4-I1               PIC S9(04) COMP.                         
000820     05      C4-TS-IDX           PIC S9(04) COMP.                         
000830                                                                          
000840     05      C4-X.                                                        
000850      10                         PIC X VALUE LOW-VALUE.                   
000860      10     C4-X2               PIC X.                                   
000870     05      C4-NUM REDEFINES C4-X                                        
000880                              PIC S9(04) COMP.                            
000890                                                                          
000900     05      C7-LBL-MINUTES      PIC S9(07) COMP VALUE ZERO.              
000910     05      C7-GRAND-MINUTES    PIC S9(07) COMP VALUE ZERO.              
000920                                                                          
000930     05      C9-LBL-COUNT        PIC S9(09) COMP VALUE ZERO.              
000940     05      C9-GRAND-COUNT      PIC S9(09) COMP VALUE ZERO.              
000950     05      C9-HOURS            PIC S9(09) COMP.                         
000960     05      C9-MIN-IN           PIC S9(09) COMP.                         
000970     05      C9-MIN-REST         PIC S9(09) COMP.                         
000980                                                                          
000990     05      MAX-TIMESPANS       PIC S9(09) COMP VALUE 2000.              
001000                                                                          
001010*---------------------------------------------------------------*         
001020* Display-Felder: Praefix D                                               
001030*---------------------------------------------------------------*         
001040 01          DISPLAY-FELDER.                                              
001050     05      D-NUM9              PIC  9(09).                              
001060                                                                          
001070*---------------------------------------------------------------*         
001080* Felder mit konstantem Inhalt: Praefix K                                 
001090*---------------------------------------------------------------*         
001100 01          KONSTANTE-FELDER.                                            
001110     05      K-MODUL             PIC X(08) VALUE "TTRPT0M".               
001120     05      K-VERSION           PIC X(08) VALUE "B.02.01 ".              
001130                                                                          
001140*---------------------------------------------------------------*         
001150* Conditional-Felder                                                      
001160*---------------------------------------------------------------*         
001170 01          SCHALTER.                                                    
001180     05      FILE-STATUS         PIC X(02).                               
001190          88 FILE-OK                          VALUE "00".                 
001200     05      REC-STAT REDEFINES FILE-STATUS.                              
001210          10 REC-STAT-1          PIC X(01).                               
001220          10 REC-STAT-2          PIC X(01).                               
001230          88 FILE-EOF                         VALUE "10".                 
001240                                                                          
001250     05      PRG-STATUS          PIC 9.                                   
001260          88 PRG-OK                          VALUE ZERO.                  
001270          88 PRG-ABBRUCH                     VALUE 2.                     
001280                                                                          
001290     05      W-ERSTE-ZEILE-SW    PIC X(01)   VALUE "J".                   
001300          88 W-ERSTE-ZEILE                   VALUE "J".                   
001310                                                                          
001320*---------------------------------------------------------------*         
001330* weitere Arbeitsfelder                                                   
001340*---------------------------------------------------------------*         
001350 01          ZEILE                PIC X(80) VALUE SPACES.                 
001360 01          W-CUR-LABEL          PIC X(40) VALUE SPACES.                 
001370                                                                          
001380*---------------------------------------------------------------*         
001390* Datum/Zeit-Zerlegung fuer die Berichtsformatierung                      
001400*---------------------------------------------------------------*         
001410 01          W-DT-WORK            PIC 9(12).                              
001420 01          W-DT-PARTS REDEFINES W-DT-WORK.                              
001430     05      W-DT-CCYY            PIC 9(04).                              
001440     05      W-DT-MM              PIC 9(02).                              
001450     05      W-DT-DD              PIC 9(02).                              
001460     05      W-DT-HH              PIC 9(02).                              
001470     05      W-DT-MI              PIC 9(02).                              
001480                                                                          
001490 01          W-DT-DISPLAY.                                                
001500     05      W-DTD-CCYY           PIC 9(04).                              
001510     05      FILLER               PIC X      VALUE "-".                   
001520     05      W-DTD-MM             PIC 9(02).                              
001530     05      FILLER               PIC X      VALUE "-".                   
001540     05      W-DTD-DD             PIC 9(02).                              
001550     05      FILLER               PIC X      VALUE SPACE.                 
001560     05      W-DTD-HH             PIC 9(02).                              
001570     05      FILLER               PIC X      VALUE ":".                   
001580     05      W-DTD-MI             PIC 9(02).                              
001590                                                                          
001600 01          W-DUR-DISPLAY.                                               
001610     05      W-DUR-HH             PIC ZZZ9.                               
001620     05      FILLER               PIC X      VALUE ":".                   
001630     05      W-DUR-MI             PIC 9(02).                              
001640                                                                          
001650*---------------------------------------------------------------*         
001660* Kopfzeile                                                               
001670*---------------------------------------------------------------*         
001680 01          RPT-HEADING-LINE.                                            
001690     05      FILLER               PIC X(40)  VALUE "LABEL".               
001700     05      FILLER               PIC X(02)  VALUE SPACES.                
001710     05      FILLER               PIC X(16)  VALUE "START".               
001720     05      FILLER               PIC X(02)  VALUE SPACES.                
001730     05      FILLER               PIC X(16)  VALUE "STOP".                
001740     05      FILLER               PIC X(02)  VALUE SPACES.                
001750     05      FILLER               PIC X(08)  VALUE "MINUTES ".            
001760     05      FILLER               PIC X(02)  VALUE SPACES.                
001770     05      FILLER               PIC X(08)  VALUE "DURATION".            
001780     05      FILLER               PIC X(36)  VALUE SPACES.                
001790                                                                          
001800*---------------------------------------------------------------*         
001810* Detailzeile je Zeitspanne                                               
001820*---------------------------------------------------------------*         
001830 01          RPT-DETAIL-LINE.                                             
001840     05      RPT-D-LABEL          PIC X(40)  VALUE SPACES.                
001850     05      FILLER               PIC X(02)  VALUE SPACES.                
001860     05      RPT-D-START          PIC X(16)  VALUE SPACES.                
001870     05      FILLER               PIC X(02)  VALUE SPACES.                
001880     05      RPT-D-STOP           PIC X(16)  VALUE SPACES.                
001890     05      FILLER               PIC X(02)  VALUE SPACES.                
001900     05      RPT-D-MINUTES        PIC ZZZZZZ9-.                           
001910     05      FILLER               PIC X(01)  VALUE SPACES.                
001920     05      RPT-D-DURATION       PIC X(07)  VALUE SPACES.                
001930     05      FILLER               PIC X(38)  VALUE SPACES.                
001940                                                                          
001950*---------------------------------------------------------------*         
001960* Zwischensumme je LABEL                                                  
001970*---------------------------------------------------------------*         
001980 01          RPT-LABEL-TOTAL-LINE.                                        
001990     05      FILLER               PIC X(02)  VALUE SPACES.                
002000     05      RPT-LT-TEXT          PIC X(15)  VALUE "SUBTOTAL: ".          
002010     05      RPT-LT-LABEL         PIC X(40)  VALUE SPACES.                
002020     05      FILLER               PIC X(02)  VALUE SPACES.                
002030     05      RPT-LT-COUNT         PIC ZZZZZ9 VALUE ZERO.                  
002040     05      FILLER               PIC X(01)  VALUE SPACES.                
002050     05      RPT-LT-MINUTES       PIC ZZZZZZ9-.                           
002060     05      FILLER               PIC X(58)  VALUE SPACES.                
002070                                                                          
002080*---------------------------------------------------------------*         
002090* Gesamtsummenzeile                                                       
002100*---------------------------------------------------------------*         
002110 01          RPT-FINAL-LINE.                                              
002120     05      FILLER               PIC X(30)                               
002130                 VALUE "TOTAL TIMESPANS REPORTED   : ".                   
002140     05      RPT-F-COUNT          PIC ZZZZZ9 VALUE ZERO.                  
002150     05      FILLER               PIC X(01)  VALUE SPACES.                
002160     05      FILLER               PIC X(28)                               
002170                 VALUE "TOTAL MINUTES              :".                    
002180     05      RPT-F-MINUTES        PIC ZZZZZZZ9-.                          
002190     05      FILLER               PIC X(58)  VALUE SPACES.                
002200                                                                          
002210 01          RPT-FOOT-LINE.                                               
002220     05      FILLER               PIC X(30)                               
002230                 VALUE "LINES REJECTED             : ".                   
002240     05      RPT-FT-REJECT        PIC ZZZZZ9 VALUE ZERO.                  
002250     05      FILLER               PIC X(01)  VALUE SPACES.                
002260     05      FILLER               PIC X(28)                               
002270                 VALUE "UNMATCHED STARTS           :".                    
002280     05      RPT-FT-UNMATCHED     PIC ZZZZZ9 VALUE ZERO.                  
002290     05      FILLER               PIC X(61)  VALUE SPACES.                
002300                                                                          
002310 LINKAGE SECTION.                                                         
002320*-->    Uebergabe aus Hauptprogramm                                       
002330 01     LINK-REC.                                                         
002340    05  LINK-HDR.                                                         
002350        10 LINK-RC              PIC S9(04) COMP.                          
002360    05  LINK-INPUT-DATA.                                                  
002370        10 LINK-TS-COUNT        PIC S9(09) COMP.                          
002380        10 LINK-REJECT-COUNT    PIC S9(09) COMP.                          
002390        10 LINK-UNMATCHED-COUNT PIC S9(09) COMP.                          
002400        10 LINK-TS-TABLE OCCURS 2000 TIMES                                
002410                            INDEXED BY LINK-TS-IDX.                       
002420           15 LINK-TS-LABEL     PIC X(40).                                
002430           15 LINK-TS-START     PIC 9(12).                                
002440           15 LINK-TS-STOP      PIC 9(12).                                
002450           15 LINK-TS-MINUTES   PIC S9(07).                               
002460                                                                          
002470 PROCEDURE DIVISION USING LINK-REC.                                       
002480******************************************************************        
002490* Steuerungs-Section                                                      
002500******************************************************************        
002510 A100-STEUERUNG SECTION.                                                  
002520 A100-00.                                                                 
002530     IF  SHOW-VERSION                                                     
002540         DISPLAY K-MODUL " VERSION " K-VERSION                            
002550         EXIT PROGRAM                                                     
002560     END-IF                                                               
002570                                                                          
002580     PERFORM B000-VORLAUF THRU B000-99                                    
002590                                                                          
002600     IF  PRG-ABBRUCH                                                      
002610         CONTINUE                                                         
002620     ELSE                                                                 
002630         PERFORM B100-VERARBEITUNG THRU B100-99                           
002640     END-IF                                                               
002650                                                                          
002660     PERFORM B090-ENDE THRU B090-99                                       
002670     EXIT PROGRAM                                                         
002680     .                                                                    
002690 A100-99.                                                                 
002700     EXIT.                                                                
002710                                                                          
002720******************************************************************        
002730* Vorlauf: Datei eroeffnen, Kopfzeile schreiben                           
002740******************************************************************        
002750 B000-VORLAUF SECTION.                                                    
002760 B000-00.                                                                 
002770     MOVE ZERO                  TO C9-LBL-COUNT                           
002780                                    C9-GRAND-COUNT                        
002790                                    C7-LBL-MINUTES                        
002800                                    C7-GRAND-MINUTES                      
002810     MOVE ZERO                  TO PRG-STATUS                             
002820     MOVE SPACES                TO W-CUR-LABEL                            
002830     PERFORM F100-OPEN-BERICHT THRU F100-99                               
002840     IF  NOT PRG-ABBRUCH                                                  
002850         WRITE RPT-RECORD FROM RPT-HEADING-LINE                           
002860             AFTER ADVANCING TOP-OF-FORM                                  
002870     END-IF                                                               
002880     .                                                                    
002890 B000-99.                                                                 
002900     EXIT.                                                                
002910                                                                          
002920******************************************************************        
002930* Ende: Gesamtsummen schreiben, Datei schliessen                          
002940******************************************************************        
002950 B090-ENDE SECTION.                                                       
002960 B090-00.                                                                 
002970     IF  NOT PRG-ABBRUCH                                                  
002980         PERFORM C900-GRAND-TOTAL THRU C900-99                            
002990         PERFORM F900-CLOSE-BERICHT THRU F900-99                          
003000     END-IF                                                               
003010                                                                          
003020     IF  PRG-ABBRUCH                                                      
003030         MOVE 9999               TO LINK-RC                               
003040     ELSE                                                                 
003050         MOVE ZERO               TO LINK-RC                               
003060     END-IF                                                               
003070     .                                                                    
003080 B090-99.                                                                 
003090     EXIT.                                                                
003100                                                                          
003110******************************************************************        
003120* Verarbeitung: Detailzeilen und Zwischensummen je LABEL                  
003130******************************************************************        
003140 B100-VERARBEITUNG SECTION.                                               
003150 B100-00.                                                                 
003160     PERFORM C100-WRITE-DETAIL THRU C100-99                               
003170         VARYING C4-TS-IDX FROM 1 BY 1                                    
003180         UNTIL C4-TS-IDX > LINK-TS-COUNT                                  
003190     IF  NOT W-ERSTE-ZEILE                                                
003200         PERFORM C200-LABEL-BREAK THRU C200-99                            
003210     END-IF                                                               
003220     .                                                                    
003230 B100-99.                                                                 
003240     EXIT.                                                                
003250                                                                          
003260******************************************************************        
003270* Eine Detailzeile schreiben und der Zwischensumme zubuchen               
003280******************************************************************        
003290 C100-WRITE-DETAIL SECTION.                                               
003300 C100-00.                                                                 
003310     SET LINK-TS-IDX            TO C4-TS-IDX                              
003320     IF  NOT W-ERSTE-ZEILE                                                
003330         AND LINK-TS-LABEL(LINK-TS-IDX) NOT = W-CUR-LABEL                 
003340         PERFORM C200-LABEL-BREAK THRU C200-99                            
003350     END-IF                                                               
003360                                                                          
003370     IF  W-ERSTE-ZEILE                                                    
003380         MOVE "N"               TO W-ERSTE-ZEILE-SW                       
003390     END-IF                                                               
003400     MOVE LINK-TS-LABEL(LINK-TS-IDX) TO W-CUR-LABEL                       
003410                                                                          
003420     MOVE LINK-TS-LABEL(LINK-TS-IDX)    TO RPT-D-LABEL                    
003430     MOVE LINK-TS-MINUTES(LINK-TS-IDX)  TO RPT-D-MINUTES                  
003440                                                                          
003450     MOVE LINK-TS-START(LINK-TS-IDX)    TO W-DT-WORK                      
003460     PERFORM U100-FORMAT-DATETIME THRU U100-99                            
003470     MOVE W-DT-DISPLAY                  TO RPT-D-START                    
003480                                                                          
003490     MOVE LINK-TS-STOP(LINK-TS-IDX)     TO W-DT-WORK                      
003500     PERFORM U100-FORMAT-DATETIME THRU U100-99                            
003510     MOVE W-DT-DISPLAY                  TO RPT-D-STOP                     
003520                                                                          
003530     MOVE LINK-TS-MINUTES(LINK-TS-IDX)  TO C9-MIN-IN                      
003540     PERFORM U200-MINUTES-TO-HHMM THRU U200-99                            
003550     MOVE W-DUR-DISPLAY                 TO RPT-D-DURATION                 
003560                                                                          
003570     WRITE RPT-RECORD FROM RPT-DETAIL-LINE                                
003580                                                                          
003590     ADD 1                      TO C9-LBL-COUNT                           
003600     ADD LINK-TS-MINUTES(LINK-TS-IDX)                                     
003610                                TO C7-LBL-MINUTES                         
003620     ADD 1                      TO C9-GRAND-COUNT                         
003630     ADD LINK-TS-MINUTES(LINK-TS-IDX)                                     
003640                                TO C7-GRAND-MINUTES                       
003650     .                                                                    
003660 C100-99.                                                                 
003670     EXIT.                                                                
003680                                                                          
003690******************************************************************        
003700* Zwischensumme fuer das gerade abgeschlossene LABEL schreiben            
003710******************************************************************        
003720 C200-LABEL-BREAK SECTION.                                                
003730 C200-00.                                                                 
003740     MOVE W-CUR-LABEL           TO RPT-LT-LABEL                           
003750     MOVE C9-LBL-COUNT          TO RPT-LT-COUNT                           
003760     MOVE C7-LBL-MINUTES        TO RPT-LT-MINUTES                         
003770     WRITE RPT-RECORD FROM RPT-LABEL-TOTAL-LINE                           
003780                                                                          
003790     MOVE ZERO                  TO C9-LBL-COUNT                           
003800                                    C7-LBL-MINUTES                        
003810     .                                                                    
003820 C200-99.                                                                 
003830     EXIT.                                                                
003840                                                                          
003850******************************************************************        
003860* Gesamtsummenzeile und Fusszeile mit den Zaehlern der                    
003870* vorgeschalteten Module schreiben                                        
003880******************************************************************        
003890 C900-GRAND-TOTAL SECTION.                                                
003900 C900-00.                                                                 
003910     MOVE C9-GRAND-COUNT        TO RPT-F-COUNT                            
003920     MOVE C7-GRAND-MINUTES      TO RPT-F-MINUTES                          
003930     WRITE RPT-RECORD FROM RPT-FINAL-LINE                                 
003940                                                                          
003950     MOVE LINK-REJECT-COUNT     TO RPT-FT-REJECT                          
003960     MOVE LINK-UNMATCHED-COUNT  TO RPT-FT-UNMATCHED                       
003970     WRITE RPT-RECORD FROM RPT-FOOT-LINE                                  
003980     .                                                                    
003990 C900-99.                                                                 
004000     EXIT.                                                                
004010                                                                          
004020******************************************************************        
004030* Berichtsdatei eroeffnen                                                 
004040******************************************************************        
004050 F100-OPEN-BERICHT SECTION.                                               
004060 F100-00.                                                                 
004070     OPEN OUTPUT BERICHTDATEI                                             
004080     IF  NOT FILE-OK                                                      
004090         DISPLAY "TTRPT0M: OPEN BERICHTDATEI FEHLER " FILE-STATUS         
004100         SET PRG-ABBRUCH        TO TRUE                                   
004110     END-IF                                                               
004120     .                                                                    
004130 F100-99.                                                                 
004140     EXIT.                                                                
004150                                                                          
004160******************************************************************        
004170* Berichtsdatei schliessen                                                
004180******************************************************************        
004190 F900-CLOSE-BERICHT SECTION.                                              
004200 F900-00.                                                                 
004210     CLOSE BERICHTDATEI                                                   
004220     .                                                                    
004230 F900-99.                                                                 
004240     EXIT.                                                                
004250                                                                          
004260******************************************************************        
004270* CCYYMMDDHHMM in "CCYY-MM-DD HH:MI" fuer den Bericht wandeln             
004280******************************************************************        
004290 U100-FORMAT-DATETIME SECTION.                                            
004300 U100-00.                                                                 
004310     MOVE W-DT-CCYY              TO W-DTD-CCYY                            
004320     MOVE W-DT-MM                TO W-DTD-MM                              
004330     MOVE W-DT-DD                TO W-DTD-DD                              
004340     MOVE W-DT-HH                TO W-DTD-HH                              
004350     MOVE W-DT-MI                TO W-DTD-MI                              
004360     .                                                                    
004370 U100-99.                                                                 
004380     EXIT.                                                                
004390                                                                          
004400******************************************************************        
004410* Gesamtminuten (C9-MIN-IN) in Stunden:Minuten zerlegen                   
004420******************************************************************        
004430 U200-MINUTES-TO-HHMM SECTION.                                            
004440 U200-00.                                                                 
004450     DIVIDE C9-MIN-IN BY 60     GIVING C9-HOURS                           
004460                                REMAINDER C9-MIN-REST                     
004470     MOVE C9-HOURS               TO W-DUR-HH                              
004480     MOVE C9-MIN-REST            TO W-DUR-MI                              
004490     .                                                                    
004500 U200-99.                                                                 
004510     EXIT.                                                                
004520                                                                          
004530 END PROGRAM TTRPT0M.                                                     
