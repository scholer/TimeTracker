000010*****************************************************************         
000020* COBOL-QUELLE - FREIGEGEBEN FUER PRODUKTION                              
000030*****************************************************************         
000040 IDENTIFICATION DIVISION.                                                 
000050                                                                          
000060 PROGRAM-ID. TTBAT0O.                                                     
000070                                                                          
000080 AUTHOR. H. STEINER.                                                      
000090                                                                          
000100 INSTALLATION. FACHBEREICH ZEITERFASSUNG.                                 
000110                                                                          
000120 DATE-WRITTEN. 1989-02-14.                                                
000130                                                                          
000140 DATE-COMPILED.                                                           
000150                                                                          
000160 SECURITY. NUR FUER INTERNEN GEBRAUCH.                                    
000170                                                                          
000180*****************************************************************         
000190* Letzte Aenderung :: 2004-06-03                                          
000200* Letzte Version   :: C.01.00                                             
000210* Kurzbeschreibung :: Treiber Zeitspannen-Auswertung, ruft                
000220* Kurzbeschreibung :: TTPRS0M / TTMAT0M / TTRPT0M nacheinander auf        
000230* Auftrag          :: ZEITERF-1                                           
000240*                     12345678901234567                                   
000250* Aenderungen (Version und Datum in Variable K-VERSION aendern)           
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!           
000270*---------------------------------------------------------------*         
000280* Vers.  | Datum      | von | Kommentar                         *         
000290*--------|------------|-----|-----------------------------------*         
000300*A.00.00 | 1989-02-14 | hs  | Neuerstellung                               
000310*A.00.01 | 1989-04-11 | hs  | Aufruf TTRPT0M ergaenzt                     
000320*A.01.00 | 1992-01-20 | kl  | Verarbeitung bricht ab, wenn                
000330*                     |     | TTPRS0M oder TTMAT0M RC 9999 liefert        
000340*B.00.00 | 1998-12-04 | ts  | Jahr-2000: keine Datumsfelder               
000350*B.00.01 | 1999-03-09 | ts  | Y2K-Nachtest: unauffaellig                  
000360*B.01.00 | 2001-11-19 | fw  | Abschlussmeldung mit den Zaehlern           
000370*                     |     | aller drei Module                           
000380*C.00.00 | 2003-04-08 | fw  | Tabellengroesse auf 2000 angehoben          
000390*C.01.00 | 2004-06-03 | mb  | Abbruchtext vereinheitlicht                 
000400*---------------------------------------------------------------*         
000410*                                                                         
000420* Programmbeschreibung                                                    
000430* --------------------                                                    
000440* Steuert die Stapelverarbeitung "Zeitspannen-Auswertung":                
000450*   1. TTPRS0M   liest die Ereignisdatei und liefert die                  
000460*                geparsten Ereignisse als Tabelle zurueck.                
000470*   2. TTMAT0M   bildet aus den Ereignissen je LABEL die                  
000480*                Zeitspannen (START/STOP-Zuordnung).                      
000490*   3. TTRPT0M   schreibt aus den Zeitspannen den Bericht.                
000500* Liefert einer der Module RC 9999, wird die Kette abgebrochen            
000510* und die noch nicht durchlaufenen Module werden nicht mehr               
000520* aufgerufen.                                                             
000530*                                                                         
000540*****************************************************************         
000550                                                                          
000560 ENVIRONMENT DIVISION.                                                    
000570 CONFIGURATION SECTION.                                                   
000580 SPECIAL-NAMES.                                                           
000590     SWITCH-15 IS ANZEIGE-VERSION                                         
000600         ON STATUS IS SHOW-VERSION.                                       
000610                                                                          
000620 DATA DIVISION.                                                           
000630 WORKING-STORAGE SECTION.                                                 
000640*---------------------------------------------------------------*         
000650* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
000660*---------------------------------------------------------------*         
000670 01          COMP-FELDER.                                                 
000680     05      C4-RC-KOPIE         PIC S9(04) COMP.                         
000690                                                                          
000700     05      C4-X.                                                        
000710      10                         PIC X VALUE LOW-VALUE.                   
000720      10     C4-X2               PIC X.                                   
000730     05      C4-NUM REDEFINES C4-X                                        
000740                              PIC S9(04) COMP.                            
000750                                                                          
000760     05      C9-X.                                                        
000770      10                         PIC X(3) VALUE LOW-VALUE.                
000780      10     C9-X2               PIC X.                                   
000790     05      C9-NUM REDEFINES C9-X                                        
000800                              PIC S9(09) COMP.                            
000810                                                                          
000820*---------------------------------------------------------------*         
000830* Display-Felder: Praefix D                                               
000840*---------------------------------------------------------------*         
000850 01          DISPLAY-FELDER.                                              
000860     05      D-NUM4              PIC -(04)9.                              
000870     05      D-NUM9              PIC -(08)9.                              
000880     05      D-NUM9B             PIC -(08)9.                              
000890                                                                          
000900*---------------------------------------------------------------*         
000910* Felder mit konstantem Inhalt: Praefix K                                 
000920*---------------------------------------------------------------*         
000930 01          KONSTANTE-FELDER.                                            
000940     05      K-MODUL             PIC X(08) VALUE "TTBAT0O".               
000950     05      K-VERSION           PIC X(08) VALUE "C.01.00 ".              
000960                                                                          
000970 01          W-MODUL-NAMEN.                                               
000980     05     FILLER              PIC X(08) VALUE "TTPRS0M".                
000990     05     FILLER              PIC X(08) VALUE "TTMAT0M".                
001000     05     FILLER              PIC X(08) VALUE "TTRPT0M".                
001010 01          W-MODUL-TAB REDEFINES W-MODUL-NAMEN.                         
001020     05     W-MODUL-NAME OCCURS 3 TIMES                                   
001030                              PIC X(08).                                  
001040                                                                          
001050*---------------------------------------------------------------*         
001060* Conditional-Felder                                                      
001070*---------------------------------------------------------------*         
001080 01          SCHALTER.                                                    
001090     05      PRG-STATUS          PIC 9.                                   
001100          88 PRG-OK                          VALUE ZERO.                  
001110          88 PRG-ABBRUCH                     VALUE 2.                     
001120                                                                          
001130*---------------------------------------------------------------*         
001140* weitere Arbeitsfelder                                                   
001150*---------------------------------------------------------------*         
001160 01          ZEILE                PIC X(80) VALUE SPACES.                 
001170                                                                          
001180*---------------------------------------------------------------*         
001190* Uebergabebereich fuer TTPRS0M (LINE-PARSER)                             
001200*---------------------------------------------------------------*         
001210 01     W-PARSE-REC.                                                      
001220    05  W-PARSE-HDR.                                                      
001230        10 W-PARSE-RC            PIC S9(04) COMP.                         
001240    05  W-PARSE-COUNTS.                                                   
001250        10 W-PARSE-EVENT-COUNT   PIC S9(09) COMP.                         
001260        10 W-PARSE-REJECT-COUNT  PIC S9(09) COMP.                         
001270    05  W-PARSE-EVENT-TABLE OCCURS 2000 TIMES                             
001280                            INDEXED BY W-PARSE-EVT-IDX.                   
001290        10 W-PARSE-EVT-DATETIME  PIC 9(12).                               
001300        10 W-PARSE-EVT-ACTION    PIC X(08).                               
001310        10 W-PARSE-EVT-LABEL     PIC X(40).                               
001320        10 W-PARSE-EVT-LINENO    PIC 9(06).                               
001330                                                                          
001340*---------------------------------------------------------------*         
001350* Uebergabebereich fuer TTMAT0M (TIMESPAN-MATCHER)                        
001360*---------------------------------------------------------------*         
001370 01     W-MATCH-REC.                                                      
001380    05  W-MATCH-HDR.                                                      
001390        10 W-MATCH-RC            PIC S9(04) COMP.                         
001400    05  W-MATCH-INPUT-DATA.                                               
001410        10 W-MATCH-EVENT-COUNT   PIC S9(09) COMP.                         
001420        10 W-MATCH-EVENT-TABLE OCCURS 2000 TIMES                          
001430                            INDEXED BY W-MATCH-EVT-IDX.                   
001440           15 W-MATCH-EVT-DATETIME PIC 9(12).                             
001450           15 W-MATCH-EVT-ACTION   PIC X(08).                             
001460           15 W-MATCH-EVT-LABEL    PIC X(40).                             
001470           15 W-MATCH-EVT-LINENO   PIC 9(06).                             
001480    05  W-MATCH-OUTPUT-DATA.                                              
001490        10 W-MATCH-TS-COUNT      PIC S9(09) COMP.                         
001500        10 W-MATCH-UNMATCHED-COUNT PIC S9(09) COMP.                       
001510        10 W-MATCH-TS-TABLE OCCURS 2000 TIMES                             
001520                            INDEXED BY W-MATCH-TS-IDX.                    
001530           15 W-MATCH-TS-LABEL     PIC X(40).                             
001540           15 W-MATCH-TS-START     PIC 9(12).                             
001550           15 W-MATCH-TS-STOP      PIC 9(12).                             
001560           15 W-MATCH-TS-MINUTES   PIC S9(07).                            
001570                                                                          
001580*---------------------------------------------------------------*         
001590* Uebergabebereich fuer TTRPT0M (TIMESPAN-REPORTER)                       
001600*---------------------------------------------------------------*         
001610 01     W-REPORT-REC.                                                     
001620    05  W-REPORT-HDR.                                                     
001630        10 W-REPORT-RC           PIC S9(04) COMP.                         
001640    05  W-REPORT-INPUT-DATA.                                              
001650        10 W-REPORT-TS-COUNT     PIC S9(09) COMP.                         
001660        10 W-REPORT-REJECT-COUNT PIC S9(09) COMP.                         
001670        10 W-REPORT-UNMATCHED-COUNT PIC S9(09) COMP.                      
001680        10 W-REPORT-TS-TABLE OCCURS 2000 TIMES                            
001690                            INDEXED BY W-REPORT-TS-IDX.                   
001700           15 W-REPORT-TS-LABEL    PIC X(40).                             
001710           15 W-REPORT-TS-START    PIC 9(12).                             
001720           15 W-REPORT-TS-STOP     PIC 9(12).                             
001730           15 W-REPORT-TS-MINUTES  PIC S9(07).                            
001740                                                                          
001750 PROCEDURE DIVISION.                                                      
001760******************************************************************        
001770* Steuerungs-Section                                                      
001780******************************************************************        
001790 A100-STEUERUNG SECTION.                                                  
001800 A100-00.                                                                 
001810     IF  SHOW-VERSION                                                     
001820         DISPLAY K-MODUL " VERSION " K-VERSION                            
001830         STOP RUN                                                         
001840     END-IF                                                               
001850                                                                          
001860     PERFORM B000-VORLAUF THRU B000-99                                    
001870                                                                          
001880     IF  PRG-ABBRUCH                                                      
001890         CONTINUE                                                         
001900     ELSE                                                                 
001910         PERFORM B100-VERARBEITUNG THRU B100-99                           
001920     END-IF                                                               
001930                                                                          
001940     PERFORM B090-ENDE THRU B090-99                                       
001950     STOP RUN                                                             
001960     .                                                                    
001970 A100-99.                                                                 
001980     EXIT.                                                                
001990                                                                          
002000******************************************************************        
002010* Vorlauf: Felder initialisieren                                          
002020******************************************************************        
002030 B000-VORLAUF SECTION.                                                    
002040 B000-00.                                                                 
002050     PERFORM C000-INIT THRU C000-99                                       
002060     .                                                                    
002070 B000-99.                                                                 
002080     EXIT.                                                                
002090                                                                          
002100******************************************************************        
002110* Ende: Abschlussmeldung                                                  
002120******************************************************************        
002130 B090-ENDE SECTION.                                                       
002140 B090-00.                                                                 
002150     IF  PRG-ABBRUCH                                                      
002160         DISPLAY ">>> ABBRUCH ZEITSPANNEN-AUSWERTUNG <<<"                 
002170     ELSE                                                                 
002180         STRING ">>> ZEITSPANNEN-AUSWERTUNG BEENDET: "                    
002190                                 DELIMITED BY SIZE,                       
002200                "EREIGNISSE="    DELIMITED BY SIZE,                       
002210                D-NUM9           DELIMITED BY SIZE                        
002220                INTO ZEILE                                                
002230         DISPLAY ZEILE                                                    
002240         MOVE SPACES              TO ZEILE                                
002250         MOVE W-REPORT-TS-COUNT   TO D-NUM9                               
002260         MOVE W-REPORT-UNMATCHED-COUNT                                    
002270                                  TO D-NUM9B                              
002280         STRING "    ZEITSPANNEN="  DELIMITED BY SIZE,                    
002290               D-NUM9              DELIMITED BY SIZE,                     
002300               "  UNZUGEORDNET="   DELIMITED BY SIZE,                     
002310               D-NUM9B             DELIMITED BY SIZE                      
002320               INTO ZEILE                                                 
002330         DISPLAY ZEILE                                                    
002340         MOVE SPACES              TO ZEILE                                
002350     END-IF                                                               
002360     .                                                                    
002370 B090-99.                                                                 
002380     EXIT.                                                                
002390                                                                          
002400******************************************************************        
002410* Verarbeitung: LINE-PARSER, TIMESPAN-MATCHER, TIMESPAN-REPORTER          
002420* nacheinander aufrufen                                                   
002430******************************************************************        
002440 B100-VERARBEITUNG SECTION.                                               
002450 B100-00.                                                                 
002460     PERFORM D100-CALL-PARSER THRU D100-99                                
002470     IF  PRG-ABBRUCH                                                      
002480         EXIT SECTION                                                     
002490     END-IF                                                               
002500                                                                          
002510     PERFORM D200-CALL-MATCHER THRU D200-99                               
002520     IF  PRG-ABBRUCH                                                      
002530         EXIT SECTION                                                     
002540     END-IF                                                               
002550                                                                          
002560     PERFORM D300-CALL-REPORTER THRU D300-99                              
002570     .                                                                    
002580 B100-99.                                                                 
002590     EXIT.                                                                
002600                                                                          
002610******************************************************************        
002620* Initialisierung von Feldern und Strukturen                              
002630******************************************************************        
002640 C000-INIT SECTION.                                                       
002650 C000-00.                                                                 
002660     MOVE ZERO                  TO PRG-STATUS                             
002670     MOVE ZERO                  TO W-PARSE-EVENT-COUNT                    
002680                                    W-PARSE-REJECT-COUNT                  
002690     MOVE ZERO                  TO W-REPORT-TS-COUNT                      
002700     MOVE ZERO                  TO C9-NUM                                 
002710     .                                                                    
002720 C000-99.                                                                 
002730     EXIT.                                                                
002740                                                                          
002750******************************************************************        
002760* TTPRS0M aufrufen: Ereignisdatei einlesen und aufteilen                  
002770******************************************************************        
002780 D100-CALL-PARSER SECTION.                                                
002790 D100-00.                                                                 
002800     MOVE ZERO                  TO W-PARSE-RC                             
002810     CALL "TTPRS0M" USING W-PARSE-REC                                     
002820     EVALUATE W-PARSE-RC                                                  
002830                                                                          
002840         WHEN ZERO                                                        
002850             CONTINUE                                                     
002860                                                                          
002870         WHEN 9999                                                        
002880             DISPLAY "TTBAT0O: RC 9999 AUS " W-MODUL-NAME(1)              
002890             SET PRG-ABBRUCH     TO TRUE                                  
002900                                                                          
002910         WHEN OTHER                                                       
002920             MOVE W-PARSE-RC     TO D-NUM4                                
002930             DISPLAY "TTBAT0O: UNBEKANNTER RC " D-NUM4                    
002940                                 " AUS " W-MODUL-NAME(1)                  
002950             SET PRG-ABBRUCH     TO TRUE                                  
002960                                                                          
002970     END-EVALUATE                                                         
002980     MOVE W-PARSE-EVENT-COUNT    TO D-NUM9                                
002990     .                                                                    
003000 D100-99.                                                                 
003010     EXIT.                                                                
003020                                                                          
003030******************************************************************        
003040* TTMAT0M aufrufen: Zeitspannen je LABEL bilden                           
003050******************************************************************        
003060 D200-CALL-MATCHER SECTION.                                               
003070 D200-00.                                                                 
003080     MOVE ZERO                  TO W-MATCH-RC                             
003090     MOVE W-PARSE-EVENT-COUNT   TO W-MATCH-EVENT-COUNT                    
003100     PERFORM D210-MOVE-EVENTS THRU D210-99                                
003110         VARYING W-PARSE-EVT-IDX FROM 1 BY 1                              
003120         UNTIL W-PARSE-EVT-IDX > W-PARSE-EVENT-COUNT                      
003130                                                                          
003140     CALL "TTMAT0M" USING W-MATCH-REC                                     
003150     EVALUATE W-MATCH-RC                                                  
003160                                                                          
003170         WHEN ZERO                                                        
003180             CONTINUE                                                     
003190                                                                          
003200         WHEN 9999                                                        
003210             DISPLAY "TTBAT0O: RC 9999 AUS " W-MODUL-NAME(2)              
003220             SET PRG-ABBRUCH     TO TRUE                                  
003230                                                                          
003240         WHEN OTHER                                                       
003250             MOVE W-MATCH-RC     TO D-NUM4                                
003260             DISPLAY "TTBAT0O: UNBEKANNTER RC " D-NUM4                    
003270                                 " AUS " W-MODUL-NAME(2)                  
003280             SET PRG-ABBRUCH     TO TRUE                                  
003290                                                                          
003300     END-EVALUATE                                                         
003310     .                                                                    
003320 D200-99.                                                                 
003330     EXIT.                                                                
003340                                                                          
003350******************************************************************        
003360* Ein Ereignis aus dem Uebergabebereich TTPRS0M in den                    
003370* Uebergabebereich TTMAT0M umkopieren                                     
003380******************************************************************        
003390 D210-MOVE-EVENTS SECTION.                                                
003400 D210-00.                                                                 
003410     SET W-MATCH-EVT-IDX        TO W-PARSE-EVT-IDX                        
003420     MOVE W-PARSE-EVT-DATETIME(W-PARSE-EVT-IDX)                           
003430                                TO W-MATCH-EVT-DATETIME                   
003440                                   (W-MATCH-EVT-IDX)                      
003450     MOVE W-PARSE-EVT-ACTION(W-PARSE-EVT-IDX)                             
003460                                TO W-MATCH-EVT-ACTION                     
003470                                   (W-MATCH-EVT-IDX)                      
003480     MOVE W-PARSE-EVT-LABEL(W-PARSE-EVT-IDX)                              
003490                                TO W-MATCH-EVT-LABEL                      
003500                                   (W-MATCH-EVT-IDX)                      
003510     MOVE W-PARSE-EVT-LINENO(W-PARSE-EVT-IDX)                             
003520                                TO W-MATCH-EVT-LINENO                     
003530                                   (W-MATCH-EVT-IDX)                      
003540     .                                                                    
003550 D210-99.                                                                 
003560     EXIT.                                                                
003570                                                                          
003580******************************************************************        
003590* TTRPT0M aufrufen: Bericht schreiben                                     
003600******************************************************************        
003610 D300-CALL-REPORTER SECTION.                                              
003620 D300-00.                                                                 
003630     MOVE ZERO                  TO W-REPORT-RC                            
003640     MOVE W-MATCH-TS-COUNT      TO W-REPORT-TS-COUNT                      
003650     MOVE W-PARSE-REJECT-COUNT  TO W-REPORT-REJECT-COUNT                  
003660     MOVE W-MATCH-UNMATCHED-COUNT                                         
003670                                TO W-REPORT-UNMATCHED-COUNT               
003680     PERFORM D310-MOVE-TIMESPANS THRU D310-99                             
003690         VARYING W-MATCH-TS-IDX FROM 1 BY 1                               
003700         UNTIL W-MATCH-TS-IDX > W-MATCH-TS-COUNT                          
003710                                                                          
003720     CALL "TTRPT0M" USING W-REPORT-REC                                    
003730     EVALUATE W-REPORT-RC                                                 
003740                                                                          
003750         WHEN ZERO                                                        
003760             CONTINUE                                                     
003770                                                                          
003780         WHEN 9999                                                        
003790             DISPLAY "TTBAT0O: RC 9999 AUS " W-MODUL-NAME(3)              
003800             SET PRG-ABBRUCH     TO TRUE                                  
003810                                                                          
003820         WHEN OTHER                                                       
003830             MOVE W-REPORT-RC    TO D-NUM4                                
003840             DISPLAY "TTBAT0O: UNBEKANNTER RC " D-NUM4                    
003850                                 " AUS " W-MODUL-NAME(3)                  
003860             SET PRG-ABBRUCH     TO TRUE                                  
003870                                                                          
003880     END-EVALUATE                                                         
003890     .                                                                    
003900 D300-99.                                                                 
003910     EXIT.                                                                
003920                                                                          
003930******************************************************************        
003940* Eine Zeitspanne aus dem Uebergabebereich TTMAT0M in den                 
003950* Uebergabebereich TTRPT0M umkopieren                                     
003960******************************************************************        
003970 D310-MOVE-TIMESPANS SECTION.                                             
003980 D310-00.                                                                 
003990     SET W-REPORT-TS-IDX        TO W-MATCH-TS-IDX                         
004000     MOVE W-MATCH-TS-LABEL(W-MATCH-TS-IDX)                                
004010                                TO W-REPORT-TS-LABEL                      
004020                                   (W-REPORT-TS-IDX)                      
004030     MOVE W-MATCH-TS-START(W-MATCH-TS-IDX)                                
004040                                TO W-REPORT-TS-START                      
004050                                   (W-REPORT-TS-IDX)                      
004060     MOVE W-MATCH-TS-STOP(W-MATCH-TS-IDX)                                 
004070                                TO W-REPORT-TS-STOP                       
004080                                   (W-REPORT-TS-IDX)                      
004090     MOVE W-MATCH-TS-MINUTES(W-MATCH-TS-IDX)                              
004100                                TO W-REPORT-TS-MINUTES                    
004110                                   (W-REPORT-TS-IDX)                      
004120     .                                                                    
004130 D310-99.                                                                 
004140     EXIT.                                                                
004150                                                                          
004160 END PROGRAM TTBAT0O.                                                     
