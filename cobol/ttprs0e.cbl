000010*****************************************************************         
000020* COBOL-QUELLE - FREIGEGEBEN FUER PRODUKTION                              
000030*****************************************************************         
000040 IDENTIFICATION DIVISION.                                                 
000050                                                                          
000060 PROGRAM-ID. TTPRS0M.                                                     
000070                                                                          
000080 AUTHOR. R. MEISSNER.                                                     
000090                                                                          
000100 INSTALLATION. FACHBEREICH ZEITERFASSUNG.                                 
000110                                                                          
000120 DATE-WRITTEN. 1988-11-07.                                                
000130                                                                          
000140 DATE-COMPILED.                                                           
000150                                                                          
000160 SECURITY. NUR FUER INTERNEN GEBRAUCH.                                    
000170                                                                          
000180*****************************************************************         
000190* Letzte Aenderung :: 2003-02-11                                          
000200* Letzte Version   :: C.00.06                                             
000210* Kurzbeschreibung :: Zerlegen und Pruefen der Ereigniszeilen             
000220* Kurzbeschreibung :: aus der Zeiterfassungs-Protokolldatei               
000230* Auftrag          :: ZEITERF-1 ZEITERF-3                                 
000240*                     12345678901234567                                   
000250* Aenderungen (Version und Datum in Variable K-VERSION aendern)           
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!           
000270*---------------------------------------------------------------*         
000280* Vers.  | Datum      | von | Kommentar                         *         
000290*--------|------------|-----|-----------------------------------*         
000300*A.00.00 | 1988-11-07 | rm  | Neuerstellung                       RM      
000310*A.00.01 | 1988-12-02 | rm  | Trennzeichen-Pruefung nachgezogen   RM      
000320*A.01.00 | 1989-04-19 | rm  | Label darf jetzt Blanks enthalten   RM      
000330*A.01.01 | 1989-09-30 | hs  | Zeilennummer in Fehlermeldung       HS      
000340*B.00.00 | 1991-03-14 | hs  | Umstellung auf 12-stell Zeitstempel HS      
000350*B.00.01 | 1992-07-22 | hs  | Pruefung Schaltjahr Februar         HS      
000360*B.01.00 | 1994-01-10 | kl  | Grossbuchstaben bei ACTION entfernt KL      
000370*                     |     | (Ticket ZEITERF-1 - wieder zurueck-         
000380*                     |     |  genommen, s. B.01.01)                      
000390*B.01.01 | 1994-01-25 | kl  | Rueckgaengig: ACTION bleibt Case-   KL      
000400*                     |     | sensitiv laut Fachbereich                   
000410*B.02.00 | 1995-06-08 | kl  | MAX-EVENTS von 500 auf 2000 erhoeht KL      
000420*C.00.00 | 1998-11-30 | ts  | Jahr-2000: CCYY jetzt 4-stellig     TS      
000430*                     |     | durchgaengig prognostiziert/geprueft        
000440*C.00.01 | 1999-02-17 | ts  | Y2K-Nachtest: Schaltjahr 2000 = OK  TS      
000450*C.00.02 | 1999-09-01 | ts  | Y2K-Nachtest Abschlussvermerk       TS      
000460*C.00.03 | 2000-01-14 | ts  | Produktivsetzung nach Jahreswechsel TS      
000470*C.00.04 | 2001-05-02 | kl  | Ueberlauf MAX-EVENTS meldet jetzt   KL      
000480*                     |     | Warnung statt stillem Abschneiden           
000490*C.00.05 | 2002-08-19 | fw  | Leerzeile wird korrekt zurueckge-   FW      
000500*                     |     | wiesen (vorher Bindestrich-Fehler)          
000510*C.00.06 | 2003-02-11 | fw  | Kommentare Kurzbeschr. ergaenzt     FW      
000520*---------------------------------------------------------------*         
000530*                                                                         
000540* Programmbeschreibung                                                    
000550* --------------------                                                    
000560* Liest die Ereignisdatei (Zeitstempel/ACTION/LABEL je Zeile),            
000570* zerlegt jede Zeile in ihre Bestandteile und liefert die                 
000580* gueltigen Ereignisse als Tabelle an das Hauptprogramm zurueck.          
000590* Nicht passende Zeilen werden gezaehlt und als Hinweis auf               
000600* SYSOUT ausgegeben; der Lauf wird dadurch NICHT abgebrochen.             
000610*                                                                         
000620*****************************************************************         
000630                                                                          
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SPECIAL-NAMES.                                                           
000670     SWITCH-15 IS ANZEIGE-VERSION                                         
000680         ON STATUS IS SHOW-VERSION                                        
000690     CLASS ZIFFERN IS "0123456789"                                        
000700     CLASS BUCHSTABEN IS "abcdefghijklmnopqrstuvwxyz"                     
000710                        "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                     
000720                                                                          
000730 INPUT-OUTPUT SECTION.                                                    
000740 FILE-CONTROL.                                                            
000750     SELECT EREIGNISDATEI  ASSIGN TO "EVENTIN"                            
000760         ORGANIZATION IS LINE SEQUENTIAL                                  
000770         FILE STATUS  IS FILE-STATUS.                                     
000780                                                                          
000790 DATA DIVISION.                                                           
000800 FILE SECTION.                                                            
000810 FD  EREIGNISDATEI                                                        
000820     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS                    
000830             DEPENDING ON C4-EL-LEN.                                      
000840 01  EL-RECORD.                                                           
000850     05  EL-TEXT              PIC X(80).                                  
000860                                                                          
000870 WORKING-STORAGE SECTION.                                                 
000880*---------------------------------------------------------------*         
000890* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
000900*---------------------------------------------------------------*         
000910 01          COMP-FELDER.                                                 
000920     05      C4-ANZ              PIC S9(04) COMP.                         
000930     05      C4-EL-LEN           PIC S9(04) COMP.                         
000940     05      C4-I1               PIC S9(04) COMP.                         
000950     05      C4-I2               PIC S9(04) COMP.                         
000960     05      C4-LEN              PIC S9(04) COMP.                         
000970     05      C4-PTR              PIC S9(04) COMP.                         
000980     05      C4-REM4             PIC S9(04) COMP.                         
000990     05      C4-REM100           PIC S9(04) COMP.                         
001000     05      C4-REM400           PIC S9(04) COMP.                         
001010     05      C4-QUOT             PIC S9(04) COMP.                         
001020                                                                          
001030     05      C4-X.                                                        
001040      10                         PIC X VALUE LOW-VALUE.                   
001050      10     C4-X2               PIC X.                                   
001060     05      C4-NUM REDEFINES C4-X                                        
001070                              PIC S9(04) COMP.                            
001080                                                                          
001090     05      C9-LINENO           PIC S9(09) COMP VALUE ZERO.              
001100     05      C9-COUNT            PIC S9(09) COMP VALUE ZERO.              
001110     05      C9-REJECT           PIC S9(09) COMP VALUE ZERO.              
001120     05      MAX-EVENTS          PIC S9(09) COMP VALUE 2000.              
001130                                                                          
001140*---------------------------------------------------------------*         
001150* Display-Felder: Praefix D                                               
001160*---------------------------------------------------------------*         
001170 01          DISPLAY-FELDER.                                              
001180     05      D-NUM4              PIC -9(04).                              
001190     05      D-NUM6              PIC  9(06).                              
001200     05      D-NUM9              PIC  9(09).                              
001210                                                                          
001220*---------------------------------------------------------------*         
001230* Felder mit konstantem Inhalt: Praefix K                                 
001240*---------------------------------------------------------------*         
001250 01          KONSTANTE-FELDER.                                            
001260     05      K-MODUL             PIC X(08) VALUE "TTPRS0M".               
001270     05      K-VERSION           PIC X(08) VALUE "C.00.06 ".              
001280     05      K-ACTION-START      PIC X(08) VALUE "start".                 
001290     05      K-ACTION-STOP       PIC X(08) VALUE "stop".                  
001300     05      K-EVENT-FILE        PIC X(08) VALUE "EVENTIN".               
001310     05      K-REJECT-MSG        PIC X(28)                                
001320                 VALUE " did not match line regex.".                      
001330                                                                          
001340*---------------------------------------------------------------*         
001350* Conditional-Felder                                                      
001360*---------------------------------------------------------------*         
001370 01          SCHALTER.                                                    
001380     05      FILE-STATUS         PIC X(02).                               
001390          88 FILE-OK                         VALUE "00".                  
001400          88 FILE-NOK                        VALUE "01" THRU "99".        
001410     05      REC-STAT REDEFINES  FILE-STATUS.                             
001420        10   FILE-STATUS1        PIC X.                                   
001430          88 FILE-EOF                        VALUE "1".                   
001440          88 FILE-INVALID                    VALUE "2".                   
001450        10                       PIC X.                                   
001460                                                                          
001470     05      PRG-STATUS          PIC 9.                                   
001480          88 PRG-OK                          VALUE ZERO.                  
001490          88 PRG-ABBRUCH                     VALUE 2.                     
001500                                                                          
001510     05      W-LEAP-SW           PIC X(01)   VALUE "N".                   
001520          88 W-IS-LEAP                       VALUE "Y".                   
001530                                                                          
001540     05      W-VALID-SW          PIC X(01)   VALUE "Y".                   
001550          88 W-LINE-VALID                    VALUE "Y".                   
001560          88 W-LINE-INVALID                  VALUE "N".                   
001570                                                                          
001580*---------------------------------------------------------------*         
001590* weitere Arbeitsfelder                                                   
001600*---------------------------------------------------------------*         
001610 01          WORK-FELDER.                                                 
001620     05      W-DUMMY              PIC X(02).                              
001630 01          ZEILE                PIC X(80) VALUE SPACES.                 
001640                                                                          
001650*---------------------------------------------------------------*         
001660* Zerlegte Ereigniszeile: Praefix W-                                      
001670*---------------------------------------------------------------*         
001680 01          W-TOKEN-FELDER.                                              
001690     05      W-DATE-TOK           PIC X(10).                              
001700     05      W-TIME-TOK           PIC X(05).                              
001710     05      W-ACTION-TOK         PIC X(08).                              
001720     05      W-LABEL-TOK          PIC X(40).                              
001730                                                                          
001740 01          W-EVT-DATETIME       PIC 9(12).                              
001750 01          W-EVT-DATE-PARTS REDEFINES W-EVT-DATETIME.                   
001760     05      W-EVT-CCYY           PIC 9(04).                              
001770     05      W-EVT-MM             PIC 9(02).                              
001780     05      W-EVT-DD             PIC 9(02).                              
001790     05      W-EVT-HH             PIC 9(02).                              
001800     05      W-EVT-MI             PIC 9(02).                              
001810                                                                          
001820*---------------------------------------------------------------*         
001830* Tage je Monat (Februar wird bei Schaltjahr angepasst)                   
001840*---------------------------------------------------------------*         
001850 01          W-DAYS-IN-MONTH-TABLE.                                       
001860     05      FILLER               PIC 9(02) VALUE 31.                     
001870     05      FILLER               PIC 9(02) VALUE 29.                     
001880     05      FILLER               PIC 9(02) VALUE 31.                     
001890     05      FILLER               PIC 9(02) VALUE 30.                     
001900     05      FILLER               PIC 9(02) VALUE 31.                     
001910     05      FILLER               PIC 9(02) VALUE 30.                     
001920     05      FILLER               PIC 9(02) VALUE 31.                     
001930     05      FILLER               PIC 9(02) VALUE 31.                     
001940     05      FILLER               PIC 9(02) VALUE 30.                     
001950     05      FILLER               PIC 9(02) VALUE 31.                     
001960     05      FILLER               PIC 9(02) VALUE 30.                     
001970     05      FILLER               PIC 9(02) VALUE 31.                     
001980 01          W-DAYS-TABLE REDEFINES W-DAYS-IN-MONTH-TABLE.                
001990     05      W-DAYS-OCC           PIC 9(02) OCCURS 12 TIMES.              
002000                                                                          
002010 LINKAGE SECTION.                                                         
002020*-->    Uebergabe aus Hauptprogramm                                       
002030 01     LINK-REC.                                                         
002040    05  LINK-HDR.                                                         
002050        10 LINK-RC              PIC S9(04) COMP.                          
002060*          0    = OK                                                      
002070*          9999 = Programmabbruch - Hauptprogramm muss reagieren          
002080    05  LINK-COUNTS.                                                      
002090        10 LINK-EVENT-COUNT     PIC S9(09) COMP.                          
002100        10 LINK-REJECT-COUNT    PIC S9(09) COMP.                          
002110    05  LINK-EVENT-TABLE OCCURS 2000 TIMES                                
002120                            INDEXED BY LINK-EVT-IDX.                      
002130        10 LINK-EVT-DATETIME    PIC 9(12).                                
002140        10 LINK-EVT-ACTION      PIC X(08).                                
002150        10 LINK-EVT-LABEL       PIC X(40).                                
002160        10 LINK-EVT-LINENO      PIC 9(06).                                
002170                                                                          
002180 PROCEDURE DIVISION USING LINK-REC.                                       
002190******************************************************************        
002200* Steuerungs-Section                                                      
002210******************************************************************        
002220 A100-STEUERUNG SECTION.                                                  
002230 A100-00.                                                                 
002240     IF  SHOW-VERSION                                                     
002250         DISPLAY K-MODUL " VERSION " K-VERSION                            
002260         EXIT PROGRAM                                                     
002270     END-IF                                                               
002280                                                                          
002290     PERFORM B000-VORLAUF THRU B000-99                                    
002300                                                                          
002310     IF  PRG-ABBRUCH                                                      
002320         CONTINUE                                                         
002330     ELSE                                                                 
002340         PERFORM B100-VERARBEITUNG THRU B100-99                           
002350     END-IF                                                               
002360                                                                          
002370     PERFORM B090-ENDE THRU B090-99                                       
002380     EXIT PROGRAM                                                         
002390     .                                                                    
002400 A100-99.                                                                 
002410     EXIT.                                                                
002420                                                                          
002430******************************************************************        
002440* Vorlauf                                                                 
002450******************************************************************        
002460 B000-VORLAUF SECTION.                                                    
002470 B000-00.                                                                 
002480     PERFORM C000-INIT THRU C000-99                                       
002490     PERFORM F100-OPEN-EREIGNIS THRU F100-99                              
002500     .                                                                    
002510 B000-99.                                                                 
002520     EXIT.                                                                
002530                                                                          
002540******************************************************************        
002550* Ende                                                                    
002560******************************************************************        
002570 B090-ENDE SECTION.                                                       
002580 B090-00.                                                                 
002590     IF  NOT PRG-ABBRUCH                                                  
002600         PERFORM F900-CLOSE-EREIGNIS THRU F900-99                         
002610     END-IF                                                               
002620                                                                          
002630     MOVE C9-COUNT              TO LINK-EVENT-COUNT                       
002640     MOVE C9-REJECT             TO LINK-REJECT-COUNT                      
002650                                                                          
002660     IF  PRG-ABBRUCH                                                      
002670         MOVE 9999              TO LINK-RC                                
002680     ELSE                                                                 
002690         MOVE ZERO              TO LINK-RC                                
002700     END-IF                                                               
002710     .                                                                    
002720 B090-99.                                                                 
002730     EXIT.                                                                
002740                                                                          
002750******************************************************************        
002760* Verarbeitung - Ereigniszeilen lesen und zerlegen                        
002770******************************************************************        
002780 B100-VERARBEITUNG SECTION.                                               
002790 B100-00.                                                                 
002800     READ EREIGNISDATEI AT END SET FILE-EOF TO TRUE END-READ              
002810                                                                          
002820     PERFORM C100-PARSE-LOOP THRU C100-99                                 
002830         UNTIL FILE-EOF OR PRG-ABBRUCH                                    
002840     .                                                                    
002850 B100-99.                                                                 
002860     EXIT.                                                                
002870                                                                          
002880******************************************************************        
002890* Initialisierung von Feldern                                             
002900******************************************************************        
002910 C000-INIT SECTION.                                                       
002920 C000-00.                                                                 
002930     MOVE ZERO                  TO C9-LINENO                              
002940                                    C9-COUNT                              
002950                                    C9-REJECT                             
002960     MOVE ZERO                  TO PRG-STATUS                             
002970     MOVE SPACES                TO ZEILE                                  
002980     .                                                                    
002990 C000-99.                                                                 
003000     EXIT.                                                                
003010                                                                          
003020******************************************************************        
003030* Eine Ereigniszeile verarbeiten                                          
003040******************************************************************        
003050 C100-PARSE-LOOP SECTION.                                                 
003060 C100-00.                                                                 
003070     ADD 1                      TO C9-LINENO                              
003080     SET W-LINE-VALID           TO TRUE                                   
003090                                                                          
003100     PERFORM C110-SCAN-TOKENS THRU C110-99                                
003110                                                                          
003120     IF  W-LINE-VALID                                                     
003130         PERFORM C120-VALIDATE-DATETIME THRU C120-99                      
003140     END-IF                                                               
003150                                                                          
003160     IF  W-LINE-VALID                                                     
003170         PERFORM C180-APPEND-EVENT THRU C180-99                           
003180     ELSE                                                                 
003190         PERFORM C190-REJECT-LINE THRU C190-99                            
003200     END-IF                                                               
003210                                                                          
003220     READ EREIGNISDATEI AT END SET FILE-EOF TO TRUE END-READ              
003230     .                                                                    
003240 C100-99.                                                                 
003250     EXIT.                                                                
003260                                                                          
003270******************************************************************        
003280* Zeile in Datum/Zeit/Aktion/Label zerlegen                               
003290******************************************************************        
003300 C110-SCAN-TOKENS SECTION.                                                
003310 C110-00.                                                                 
003320     MOVE SPACES                TO W-DATE-TOK W-TIME-TOK                  
003330                                    W-ACTION-TOK W-LABEL-TOK              
003340     MOVE 1                     TO C4-PTR                                 
003350                                                                          
003360     UNSTRING EL-TEXT DELIMITED BY ALL SPACE                              
003370         INTO W-DATE-TOK, W-TIME-TOK, W-ACTION-TOK                        
003380         WITH POINTER C4-PTR                                              
003390         ON OVERFLOW                                                      
003400             SET W-LINE-INVALID TO TRUE                                   
003410     END-UNSTRING                                                         
003420                                                                          
003430     IF  W-LINE-VALID                                                     
003440         IF  C4-PTR > 80                                                  
003450             SET W-LINE-INVALID TO TRUE                                   
003460         ELSE                                                             
003470             MOVE EL-TEXT(C4-PTR:) TO W-LABEL-TOK                         
003480             IF  W-LABEL-TOK = SPACES                                     
003490                 SET W-LINE-INVALID TO TRUE                               
003500             END-IF                                                       
003510         END-IF                                                           
003520     END-IF                                                               
003530                                                                          
003540     IF  W-LINE-VALID                                                     
003550         IF  W-DATE-TOK = SPACES OR W-TIME-TOK = SPACES                   
003560                                 OR W-ACTION-TOK = SPACES                 
003570             SET W-LINE-INVALID TO TRUE                                   
003580         END-IF                                                           
003590     END-IF                                                               
003600     .                                                                    
003610 C110-99.                                                                 
003620     EXIT.                                                                
003630                                                                          
003640******************************************************************        
003650* Datum/Zeit auf Format und Wertebereich pruefen                          
003660******************************************************************        
003670 C120-VALIDATE-DATETIME SECTION.                                          
003680 C120-00.                                                                 
003690     IF  W-DATE-TOK(5:1) NOT = "-" OR W-DATE-TOK(8:1) NOT = "-"           
003700         SET W-LINE-INVALID     TO TRUE                                   
003710     END-IF                                                               
003720     IF  W-LINE-VALID                                                     
003730         IF  W-DATE-TOK(1:4) NOT NUMERIC                                  
003740          OR W-DATE-TOK(6:2) NOT NUMERIC                                  
003750          OR W-DATE-TOK(9:2) NOT NUMERIC                                  
003760             SET W-LINE-INVALID TO TRUE                                   
003770         END-IF                                                           
003780     END-IF                                                               
003790     IF  W-LINE-VALID                                                     
003800         IF  W-TIME-TOK(3:1) NOT = "."                                    
003810             SET W-LINE-INVALID TO TRUE                                   
003820         END-IF                                                           
003830     END-IF                                                               
003840     IF  W-LINE-VALID                                                     
003850         IF  W-TIME-TOK(1:2) NOT NUMERIC                                  
003860          OR W-TIME-TOK(4:2) NOT NUMERIC                                  
003870             SET W-LINE-INVALID TO TRUE                                   
003880         END-IF                                                           
003890     END-IF                                                               
003900                                                                          
003910     IF  W-LINE-VALID                                                     
003920         MOVE W-DATE-TOK(1:4)   TO W-EVT-CCYY                             
003930         MOVE W-DATE-TOK(6:2)   TO W-EVT-MM                               
003940         MOVE W-DATE-TOK(9:2)   TO W-EVT-DD                               
003950         MOVE W-TIME-TOK(1:2)   TO W-EVT-HH                               
003960         MOVE W-TIME-TOK(4:2)   TO W-EVT-MI                               
003970         PERFORM C121-CHECK-RANGES THRU C121-99                           
003980     END-IF                                                               
003990     .                                                                    
004000 C120-99.                                                                 
004010     EXIT.                                                                
004020                                                                          
004030******************************************************************        
004040* Wertebereiche CCYY/MM/DD/HH/MI pruefen (inkl. Schaltjahr)               
004050******************************************************************        
004060 C121-CHECK-RANGES SECTION.                                               
004070 C121-00.                                                                 
004080     IF  W-EVT-MM < 1 OR W-EVT-MM > 12                                    
004090         SET W-LINE-INVALID     TO TRUE                                   
004100     END-IF                                                               
004110     IF  W-LINE-VALID AND (W-EVT-HH > 23 OR W-EVT-MI > 59)                
004120         SET W-LINE-INVALID     TO TRUE                                   
004130     END-IF                                                               
004140                                                                          
004150     IF  W-LINE-VALID                                                     
004160         PERFORM U100-LEAP-YEAR-CHECK THRU U100-99                        
004170         MOVE W-EVT-MM          TO C4-I1                                  
004180         MOVE W-DAYS-OCC(C4-I1) TO C4-LEN                                 
004190         IF  C4-I1 = 2 AND NOT W-IS-LEAP                                  
004200             MOVE 28            TO C4-LEN                                 
004210         END-IF                                                           
004220         IF  W-EVT-DD < 1 OR W-EVT-DD > C4-LEN                            
004230             SET W-LINE-INVALID TO TRUE                                   
004240         END-IF                                                           
004250     END-IF                                                               
004260     .                                                                    
004270 C121-99.                                                                 
004280     EXIT.                                                                
004290                                                                          
004300******************************************************************        
004310* Ereignis in Tabelle uebernehmen                                         
004320******************************************************************        
004330 C180-APPEND-EVENT SECTION.                                               
004340 C180-00.                                                                 
004350     IF  C9-COUNT >= MAX-EVENTS                                           
004360         MOVE C9-COUNT          TO D-NUM9                                 
004370         DISPLAY "TTPRS0M: MAX-EVENTS ERREICHT (" D-NUM9                  
004380                 ") - EREIGNIS WIRD UEBERSPRUNGEN"                        
004390         ADD 1                  TO C9-REJECT                              
004400     ELSE                                                                 
004410         ADD 1                  TO C9-COUNT                               
004420         SET LINK-EVT-IDX       TO C9-COUNT                               
004430         MOVE W-EVT-DATETIME    TO LINK-EVT-DATETIME(LINK-EVT-IDX)        
004440         MOVE W-ACTION-TOK      TO LINK-EVT-ACTION(LINK-EVT-IDX)          
004450         MOVE W-LABEL-TOK       TO LINK-EVT-LABEL(LINK-EVT-IDX)           
004460         MOVE C9-LINENO         TO LINK-EVT-LINENO(LINK-EVT-IDX)          
004470     END-IF                                                               
004480     .                                                                    
004490 C180-99.                                                                 
004500     EXIT.                                                                
004510                                                                          
004520******************************************************************        
004530* Hinweis auf nicht passende Zeile ausgeben                               
004540******************************************************************        
004550 C190-REJECT-LINE SECTION.                                                
004560 C190-00.                                                                 
004570     ADD 1                      TO C9-REJECT                              
004580     MOVE C9-LINENO             TO D-NUM6                                 
004590     STRING K-EVENT-FILE        DELIMITED BY SPACE,                       
004600            ":"                 DELIMITED BY SIZE,                        
004610            D-NUM6              DELIMITED BY SIZE,                        
004620            K-REJECT-MSG        DELIMITED BY SIZE                         
004630         INTO ZEILE                                                       
004640     DISPLAY ZEILE                                                        
004650     MOVE SPACES                TO ZEILE                                  
004660     .                                                                    
004670 C190-99.                                                                 
004680     EXIT.                                                                
004690                                                                          
004700******************************************************************        
004710* Ereignisdatei eroeffnen                                                 
004720******************************************************************        
004730 F100-OPEN-EREIGNIS SECTION.                                              
004740 F100-00.                                                                 
004750     OPEN INPUT EREIGNISDATEI                                             
004760     IF  FILE-NOK                                                         
004770         DISPLAY "TTPRS0M: OPEN EREIGNISDATEI FEHLGESCHLAGEN, "           
004780                 "STATUS " FILE-STATUS                                    
004790         SET PRG-ABBRUCH        TO TRUE                                   
004800     END-IF                                                               
004810     .                                                                    
004820 F100-99.                                                                 
004830     EXIT.                                                                
004840                                                                          
004850******************************************************************        
004860* Ereignisdatei schliessen                                                
004870******************************************************************        
004880 F900-CLOSE-EREIGNIS SECTION.                                             
004890 F900-00.                                                                 
004900     CLOSE EREIGNISDATEI                                                  
004910     .                                                                    
004920 F900-99.                                                                 
004930     EXIT.                                                                
004940                                                                          
004950******************************************************************        
004960* Schaltjahrpruefung (Regel: durch 4, nicht durch 100, ausser             
004970* durch 400) - vgl. Kalenderroutine aus dem alten C-Modul                 
004980******************************************************************        
004990 U100-LEAP-YEAR-CHECK SECTION.                                            
005000 U100-00.                                                                 
005010     DIVIDE W-EVT-CCYY BY 4     GIVING C4-QUOT REMAINDER C4-REM4          
005020     DIVIDE W-EVT-CCYY BY 100   GIVING C4-QUOT REMAINDER C4-REM100        
005030     DIVIDE W-EVT-CCYY BY 400   GIVING C4-QUOT REMAINDER C4-REM400        
005040                                                                          
005050     IF (C4-REM4 = ZERO AND C4-REM100 NOT = ZERO)                         
005060         OR C4-REM400 = ZERO                                              
005070         SET W-IS-LEAP          TO TRUE                                   
005080     ELSE                                                                 
005090         MOVE "N"               TO W-LEAP-SW                              
005100     END-IF                                                               
005110     .                                                                    
005120 U100-99.                                                                 
005130     EXIT.                                                                
005140                                                                          
005150 END PROGRAM TTPRS0M.                                                     
